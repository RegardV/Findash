000100*****************************************************************
000200*                                                               *
000300*        Family Budget - Summary & Reporting                   *
000400*           Re-reads Transactions-Out, runs fb025's fallback    *
000500*           categorizer on anything fb010 left uncategorized,   *
000600*           converts every amount to Zar via fb035, accumulates *
000700*           the grand/category totals and prints the Summary-   *
000800*           Report, with an fb030 tax-estimate addendum.        *
000900*****************************************************************
001000*
001100 identification          division.
001200*===============================
001300*
001400     program-id.         fb020.
001500*
001600     author.             F Bryant.
001700*
001800     installation.       Applewood Computers - Family Budget.
001900*
002000     date-written.       10/01/2026.
002100*
002200     date-compiled.
002300*
002400     security.           Copyright (C) 2026 & later, Vincent Bryan Coen.
002500                         Distributed under the GNU General Public License.
002600                         See the file COPYING for details.
002700*
002800*    Remarks.            Reads Transactions-Out one record at a
002900*                        time.  Status 'U' records get one more
003000*                        pass through fb025's pattern matcher
003100*                        before the totals are taken, since fb015's
003200*                        rule engine is the first line and fb025
003300*                        the safety net, not the other way round.
003400*                        Every amount is converted to Zar through
003500*                        fb035 before it is summed or printed, and
003600*                        the per-category control totals are kept
003700*                        in a find-or-add table the same shape as
003800*                        fb010's duplicate-key table.  fb030 is
003900*                        called once at the end for the tax-
004000*                        estimate addendum against total income.
004100*
004200*    Version.            See Prog-Name in Ws.
004300*
004400*    Called by.          fb000 (Start of Day), once per run, after
004500*                        fb010 - passed the same shared Summary-
004600*                        Totals block so the grand totals carry
004700*                        fb010's read/reject/consistency counts.
004800*
004900*    Called modules.     fb025  (Pattern-Match Categorizer).
005000*                        fb035  (Currency Converter/Formatter).
005100*                        fb030  (SA Tax Estimator).
005200*
005300*    Files used.         Transactions-Out - input.
005400*                        Summary-Report   - output.
005500*
005600* Changes:
005700* 09/11/89 vbc -    .01 Written as hl020, the old Household Ledger
005800*                       suite's Print job - one flat ledger report,
005900*                       no category breakdown.
006000* 14/05/92 vbc -    .02 Category subtotal lines added beneath the
006100*                       detail - previously category was a column
006200*                       only, no break total.
006300* 26/08/95 jt  -    .03 Page-overflow check added ahead of the
006400*                       detail line write - long runs were
006500*                       overrunning the form without a new page.
006600* 09/12/98 vbc -    .04 Y2K remediation - report heading date and
006700*                       all date-compare work widened to Ccyy.
006800* 22/07/02 mh  -    .05 Net-cash-flow line added to the grand
006900*                       totals - previously income and expenses
007000*                       were printed with no net figure.
007100* 15/02/09 dks -    .06 Migrated to Open Cobol, C01 TOP-OF-FORM
007200*                       special name restored after a build that
007300*                       had dropped it.
007400* 30/10/17 rgc -    .07 Uncategorised-transactions count added to
007500*                       the grand totals at the household's
007600*                       request - prior builds only showed it on
007700*                       the console completion message.
007800* 16/04/24 vbc -        Copyright notice update superseding all
007900*                       previous notices.
008000* 10/01/26 fb  - 1.0.00 Created - summary pass and report print.
008100* 26/01/26 fb  - 1.0.01 Genuine category/label/date-range filter
008200*                       added ahead of the totals pass - run
008300*                       control read from the new optional
008400*                       Filter-Criteria-In card, see
008500*                       AA007-Load-Filter-Criteria and
008600*                       BB050-Filter-Transaction.  The old
008700*                       BB040-Filter-Transaction, which only ever
008800*                       hunted a slot in the category totals
008900*                       table, renamed BB040-Find-Category-Slot
009000*                       to stop it being mistaken for the above -
009100*                       ticket FB-0020.
009200*
009300*****************************************************************
009400*
009500* Copyright Notice.
009600* ****************
009700*
009800* This notice supersedes all prior copyright notices & was updated 2024-04-16.
009900*
010000* These files and programs are part of the Applewood Computers Accounting
010100* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
010200*
010300* This program is now free software; you can redistribute it and/or modify it
010400* under the terms listed here and of the GNU General Public License as
010500* published by the Free Software Foundation; version 3 and later as revised
010600* for PERSONAL USAGE ONLY and that includes for use within a business but
010700* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
010800*
010900* ACAS is distributed in the hope that it will be useful, but WITHOUT
011000* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
011100* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
011200* for more details.
011300*
011400*****************************************************************
011500*
011600 environment             division.
011700*===============================
011800*
011900 configuration           section.
012000 special-names.
012100     class WS-Digits     is  "0123456789".
012200     C01 is TOP-OF-FORM.
012300*
012400 input-output            section.
012500 file-control.
012600 copy "selfbtou.cob".
012700 copy "selfbsum.cob".
012800 copy "selfbflt.cob".
012900*
013000 data                    division.
013100*===============================
013200*
013300 file section.
013400*
013500 copy "fdfbtou.cob".
013600 copy "fdfbsum.cob".
013700 copy "fdfbflt.cob".
013800*
013900 working-storage section.
014000*-----------------------
014100 77  Prog-Name           pic x(15)  value "FB020 (1.0.01)".
014200*
014300 01  WS-File-Flags.
014400     03  FB-TOU-Status       pic xx.
014500         88  FB-TOU-Ok           value "00".
014600         88  FB-TOU-Eof          value "10" high-values.
014700     03  FB-SUM-Status       pic xx.
014800         88  FB-SUM-Ok           value "00".
014900     03  FB-FLT-Status       pic xx.
015000         88  FB-FLT-Ok           value "00".
015100     03  Filler              pic x(4).
015200*
015300*  Working copy of the record re-read off Transactions-Out - see
015400*    copybooks-wsfbcat.cob for the full field-by-field map.
015500 copy "wsfbcat.cob".
015600*
015700*  Call interface into fb025 (fallback categorize, one row left
015800*    uncategorized by fb010's rule-engine pass).
015900 copy "wsfbptl.cob".
016000*
016100*  Call interface into fb035 (every amount to Zar, every money
016200*    field formatted for print).
016300 copy "wsfbcvt.cob".
016400*
016500*  Call interface into fb030 (tax estimate, once at the end).
016600 copy "wsfbtax.cob".
016700*
016800*  Run-control filter criteria read off Filter-Criteria-In - see
016900*    copybooks-wsfbflt.cob.
017000 copy "wsfbflt.cob".
017100*
017200 01  WS-Zar-Amount           pic s9(11)v99  comp-3  value zero.
017300*
017400*  Category find-or-add key - same shape as fb010's duplicate
017500*    key work area.
017600 01  WS-Category-Work.
017700     03  WS-Cat-Key          pic x(20)  value spaces.
017800     03  WS-Cat-Found        pic x      value "N".
017900         88  WS-Cat-Is-Found     value "Y".
018000     03  Filler              pic x(1).
018100*
018200*  Results of the one fb030 call, held here till AA070 prints.
018300 01  WS-Tax-Work.
018400     03  WS-Tax-Income       pic s9(9)v99   comp-3  value zero.
018500     03  WS-Tax-Estimate     pic s9(9)v99   comp-3  value zero.
018600     03  WS-Tax-Rate         pic 9v9999     comp-3  value zero.
018700     03  Filler              pic x(1).
018800*
018900*  Today's date for the report heading - fb010 does its own
019000*    future-dated check, this is display only.
019100 01  WS-Sys-Date-Work.
019200     03  WS-Sys-Ccyy         pic 9(4).
019300     03  WS-Sys-Mm           pic 9(2).
019400     03  WS-Sys-Dd           pic 9(2).
019500     03  Filler              pic x(1).
019600 01  WS-Sys-Date-Redef redefines WS-Sys-Date-Work
019700                        pic 9(8).
019800 01  WS-Sys-Date-Display.
019900     03  WS-Sys-Disp-Ccyy    pic 9(4).
020000     03  Filler              pic x      value "-".
020100     03  WS-Sys-Disp-Mm      pic 9(2).
020200     03  Filler              pic x      value "-".
020300     03  WS-Sys-Disp-Dd      pic 9(2).
020400*
020500*****************************************************************
020600*    Print line layouts - 132 col Summary-Report, plain group    *
020700*    records in fb010's style (no Report Writer).                *
020800*****************************************************************
020900 01  WS-Heading-Line-1.
021000     03  HL1-Prog            pic x(15).
021100     03  Filler              pic x(5)   value spaces.
021200     03  HL1-Title           pic x(45)  value
021300             "Applewood Computers - Family Budget System".
021400     03  Filler              pic x(10)  value spaces.
021500     03  HL1-Date-Label      pic x(10)  value "Run Date:".
021600     03  HL1-Date            pic x(10).
021700     03  Filler              pic x(37)  value spaces.
021800*  Flat view used when the heading is moved to the report in one
021900*    shot, same habit fb010 used for its error line.
022000 01  WS-Heading-Line-1-Redef redefines WS-Heading-Line-1
022100                             pic x(132).
022200*
022300 01  WS-Heading-Line-2.
022400     03  HL2-Title           pic x(50)  value
022500            "Transaction Detail and Category Summary Report".
022600     03  Filler              pic x(82)  value spaces.
022700*
022800 01  WS-Heading-Line-3.
022900     03  HL3-Date            pic x(12)  value "Date".
023000     03  HL3-Description     pic x(44)  value "Description".
023100     03  HL3-Amount          pic x(18)  value "Amount (Zar)".
023200     03  HL3-Category        pic x(20)  value "Category".
023300     03  HL3-Label           pic x(20)  value "Label".
023400     03  HL3-Conf            pic x(9)   value "Conf.".
023500     03  HL3-Status          pic x(8)   value "Status".
023600     03  Filler              pic x(1).
023700*
023800*  One transaction detail line.
023900 01  WS-Detail-Line.
024000     03  DL-Date             pic x(12).
024100     03  DL-Description      pic x(44).
024200     03  DL-Amount           pic z,zzz,zzz,zz9.99-.
024300     03  Filler              pic x(1)   value space.
024400     03  DL-Category         pic x(20).
024500     03  DL-Label            pic x(20).
024600     03  DL-Conf             pic 9.99.
024700     03  Filler              pic x(5)   value spaces.
024800     03  DL-Status           pic x(1).
024900     03  Filler              pic x(8)   value spaces.
025000 01  WS-Detail-Line-Redef redefines WS-Detail-Line
025100                          pic x(132).
025200*
025300*  One category control-total line.
025400 01  WS-Category-Line.
025500     03  CTL-Label           pic x(14)  value "Category:".
025600     03  CTL-Name            pic x(20).
025700     03  Filler              pic x(6)   value spaces.
025800     03  CTL-Cnt-Label       pic x(14)  value "Txns:".
025900     03  CTL-Count           pic zz,zz9.
026000     03  Filler              pic x(9)   value spaces.
026100     03  CTL-Amt-Label       pic x(14)  value "Total:".
026200     03  CTL-Amount          pic z,zzz,zzz,zz9.99-.
026300     03  Filler              pic x(32)  value spaces.
026400 01  WS-Category-Line-Redef redefines WS-Category-Line
026500                            pic x(132).
026600*
026700*  Generic grand-total lines - label plus one figure, same habit
026800*    fb010 used for its consistency-count footer.
026900 01  WS-Total-Count-Line.
027000     03  TCL-Label           pic x(45).
027100     03  TCL-Count           pic zz,zz9.
027200     03  Filler              pic x(81)  value spaces.
027300*
027400 01  WS-Total-Amount-Line.
027500     03  TAL-Label           pic x(45).
027600     03  TAL-Amount          pic z,zzz,zzz,zz9.99-.
027700     03  Filler              pic x(70)  value spaces.
027800*
027900 01  WS-Total-Date-Line.
028000     03  TDL-Label           pic x(45).
028100     03  TDL-Date            pic x(10).
028200     03  Filler              pic x(77)  value spaces.
028300*
028400 01  WS-Total-Rate-Line.
028500     03  TRL-Label           pic x(45).
028600     03  TRL-Rate            pic z9.9999.
028700     03  Filler              pic x(80)  value spaces.
028800*
028900 linkage section.
029000*--------------
029100*
029200*  Shared with fb000/fb010 - see copybooks-wsfbtot.cob.
029300 copy "wsfbtot.cob".
029400*
029500 procedure division using WS-Summary-Totals
029600                         WS-Consistency-Totals.
029700*==========================================
029800*
029900 AA000-Main.
030000     perform  AA005-Open-Files thru AA005-Open-Files-Exit.
030100     perform  AA007-Load-Filter-Criteria thru
030200              AA007-Load-Filter-Criteria-Exit.
030300     accept   WS-Sys-Date-Redef from date yyyymmdd.
030400     move     WS-Sys-Ccyy to WS-Sys-Disp-Ccyy.
030500     move     WS-Sys-Mm   to WS-Sys-Disp-Mm.
030600     move     WS-Sys-Dd   to WS-Sys-Disp-Dd.
030700     perform  AA050-Print-Heading thru AA050-Print-Heading-Exit.
030800     perform  AA015-Read-Transaction-Out thru
030900              AA015-Read-Transaction-Out-Exit.
031000     perform  AA020-Summarize-Transaction thru
031100              AA020-Summarize-Transaction-Exit
031200              until FB-TOU-Eof.
031300     perform  AA060-Tax-Estimate thru AA060-Tax-Estimate-Exit.
031400     perform  AA070-Print-Grand-Totals thru
031500              AA070-Print-Grand-Totals-Exit.
031600     perform  AA099-Close-Files thru AA099-Close-Files-Exit.
031700     goback.
031800*
031900 AA005-Open-Files.
032000     open     input   FB-Transactions-Out-File.
032100     open     output  FB-Summary-Report-File.
032200*
032300 AA005-Open-Files-Exit.
032400     exit.
032500*
032600*****************************************************************
032700*    Load the filter criteria card once - from Filter-Criteria-  *
032800*    In if it opens and has a record, else all spaces (no       *
032900*    constraint on any field - report runs unfiltered).         *
033000*****************************************************************
033100 AA007-Load-Filter-Criteria.
033200     move     spaces to WS-Filter-Criteria.
033300     open     input  FB-Filter-Criteria-In-File.
033400     if       not FB-FLT-Ok
033500              go to AA007-Load-Filter-Criteria-Exit.
033600     read     FB-Filter-Criteria-In-File
033700              at end
033800                 go to AA007-Close-Filter-Criteria.
033900     move     Fcr-Category    to WS-Fcr-Category.
034000     move     Fcr-Label       to WS-Fcr-Label.
034100     move     Fcr-Date-Start  to WS-Fcr-Date-Start.
034200     move     Fcr-Date-End    to WS-Fcr-Date-End.
034300 AA007-Close-Filter-Criteria.
034400     close    FB-Filter-Criteria-In-File.
034500*
034600 AA007-Load-Filter-Criteria-Exit.
034700     exit.
034800*
034900 AA015-Read-Transaction-Out.
035000     read     FB-Transactions-Out-File
035100              at end
035200                 move high-values to FB-TOU-Status.
035300*
035400 AA015-Read-Transaction-Out-Exit.
035500     exit.
035600*
035700*****************************************************************
035800*    Rebuild the working record, run fb025's fallback on any      *
035900*    'U' left by fb010, convert to Zar, roll the totals and       *
036000*    print the detail line.                                      *
036100*****************************************************************
036200 AA020-Summarize-Transaction.
036300     move     Tou-Trn-Date        to WS-Trn-Date.
036400     move     Tou-Trn-Description to WS-Trn-Description.
036500     move     WS-Trn-Description  to WS-Trn-Description-Lc.
036600     inspect  WS-Trn-Description-Lc converting
036700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036800              to  "abcdefghijklmnopqrstuvwxyz".
036900     move     Tou-Trn-Amount      to WS-Trn-Amount.
037000     move     Tou-Trn-Currency    to WS-Trn-Currency.
037100     move     Tou-Trn-Entity      to WS-Trn-Entity.
037200     move     Tou-Trn-Reference   to WS-Trn-Reference.
037300     move     Tou-Ctr-Category    to WS-Ctr-Category.
037400     move     Tou-Ctr-Label       to WS-Ctr-Label.
037500     move     Tou-Ctr-Confidence  to WS-Ctr-Confidence.
037600     move     Tou-Ctr-Status      to WS-Ctr-Status.
037700*
037800     if       WS-Ctr-Is-Uncategorized
037900              perform BB030-Fallback-Categorize thru
038000                      BB030-Fallback-Categorize-Exit.
038100*
038200     perform  BB050-Filter-Transaction thru
038300              BB050-Filter-Transaction-Exit.
038400     if       WS-Filter-Rejected
038500              go to AA020-Summarize-Transaction-Exit.
038600*
038700     set      Cvt-Chk-Convert to true.
038800     move     WS-Trn-Currency to Cvt-From-Currency.
038900     move     "ZAR"           to Cvt-To-Currency.
039000     move     WS-Trn-Amount   to Cvt-Amount-In.
039100     call     "FB035" using FB035-Linkage.
039200     if       Cvt-Is-Valid
039300              move Cvt-Amount-Out to WS-Zar-Amount
039400       else
039500              move WS-Trn-Amount  to WS-Zar-Amount.
039600*
039700     if       WS-Zar-Amount > zero
039800              add      WS-Zar-Amount to Tot-Income
039900       else
040000              subtract WS-Zar-Amount from Tot-Expenses.
040100     add      WS-Zar-Amount to Tot-Net-Cash-Flow.
040200*
040300     if       WS-Trn-Date < Tot-Date-Earliest
040400              move WS-Trn-Date to Tot-Date-Earliest.
040500     if       WS-Trn-Date > Tot-Date-Latest
040600              move WS-Trn-Date to Tot-Date-Latest.
040700*
040800     perform  AA040-Category-Control-Break thru
040900              AA040-Category-Control-Break-Exit.
041000     perform  AA030-Print-Detail-Line thru
041100              AA030-Print-Detail-Line-Exit.
041200*
041300 AA020-Summarize-Transaction-Exit.
041400     perform  AA015-Read-Transaction-Out thru
041500              AA015-Read-Transaction-Out-Exit.
041600     exit.
041700*
041800 AA030-Print-Detail-Line.
041900     move     WS-Trn-Date        to DL-Date.
042000     move     WS-Trn-Description to DL-Description.
042100     move     WS-Zar-Amount      to DL-Amount.
042200     move     WS-Ctr-Category    to DL-Category.
042300     move     WS-Ctr-Label       to DL-Label.
042400     move     WS-Ctr-Confidence  to DL-Conf.
042500     move     WS-Ctr-Status      to DL-Status.
042600     write    FB-Summary-Print-Line from WS-Detail-Line-Redef.
042700*
042800 AA030-Print-Detail-Line-Exit.
042900     exit.
043000*
043100*****************************************************************
043200*    Find-or-add the category in the shared totals table, same    *
043300*    idiom fb010 uses for its duplicate-key table.  Anything      *
043400*    left uncategorized after BB030 is grouped as "uncategorized".*
043500*****************************************************************
043600 AA040-Category-Control-Break.
043700     if       WS-Ctr-Category = spaces
043800              move "uncategorized" to WS-Cat-Key
043900       else
044000              move WS-Ctr-Category to WS-Cat-Key.
044100     move     "N" to WS-Cat-Found.
044200     perform  BB040-Find-Category-Slot thru
044300              BB040-Find-Category-Slot-Exit
044400              varying Tot-Cat-Ix from 1 by 1
044500              until Tot-Cat-Ix > Tot-Cat-Used
044600                 or WS-Cat-Is-Found.
044700     if       WS-Cat-Is-Found
044800              go to AA040-Add-Amounts.
044900     if       Tot-Cat-Used > 29
045000              go to AA040-Category-Control-Break-Exit.
045100     add      1 to Tot-Cat-Used.
045200     set      Tot-Cat-Ix to Tot-Cat-Used.
045300     move     WS-Cat-Key to Tot-Cat-Name (Tot-Cat-Ix).
045400     move     zero       to Tot-Cat-Count  (Tot-Cat-Ix)
045500                            Tot-Cat-Amount (Tot-Cat-Ix).
045600*
045700 AA040-Add-Amounts.
045800     add      1            to Tot-Cat-Count  (Tot-Cat-Ix).
045900     add      WS-Zar-Amount to Tot-Cat-Amount (Tot-Cat-Ix).
046000*
046100 AA040-Category-Control-Break-Exit.
046200     exit.
046300*
046400*****************************************************************
046500*    Tax-estimate addendum - one call, total income for the      *
046600*    batch treated as the annual individual taxable income.      *
046700*****************************************************************
046800 AA060-Tax-Estimate.
046900     move     Tot-Income    to WS-Tax-Income.
047000     move     WS-Tax-Income to Tax-Income.
047100     set      Tax-Chk-Individual to true.
047200     call     "FB030" using FB030-Linkage.
047300     move     Tax-Estimate       to WS-Tax-Estimate.
047400     move     Tax-Effective-Rate to WS-Tax-Rate.
047500*
047600 AA060-Tax-Estimate-Exit.
047700     exit.
047800*
047900 AA050-Print-Heading.
048000     move     Prog-Name           to HL1-Prog.
048100     move     WS-Sys-Date-Display to HL1-Date.
048200     write    FB-Summary-Print-Line from WS-Heading-Line-1-Redef.
048300     write    FB-Summary-Print-Line from WS-Heading-Line-2.
048400     move     spaces to FB-Summary-Print-Line.
048500     write    FB-Summary-Print-Line.
048600     write    FB-Summary-Print-Line from WS-Heading-Line-3.
048700*
048800 AA050-Print-Heading-Exit.
048900     exit.
049000*
049100*****************************************************************
049200*    Category breakdown, grand totals, date range and the tax    *
049300*    addendum - printed once, after the whole file has been      *
049400*    read.                                                       *
049500*****************************************************************
049600 AA070-Print-Grand-Totals.
049700     move     spaces to FB-Summary-Print-Line.
049800     write    FB-Summary-Print-Line.
049900     perform  AA075-Print-Category-Line thru
050000              AA075-Print-Category-Line-Exit
050100              varying Tot-Cat-Ix from 1 by 1
050200              until Tot-Cat-Ix > Tot-Cat-Used.
050300     move     spaces to FB-Summary-Print-Line.
050400     write    FB-Summary-Print-Line.
050500*
050600     move     "Transactions Read ..........................." to
050700              TCL-Label.
050800     move     Tot-Transactions to TCL-Count.
050900     write    FB-Summary-Print-Line from WS-Total-Count-Line.
051000     move     "Transactions Rejected by Validation .........." to
051100              TCL-Label.
051200     move     Tot-Errors to TCL-Count.
051300     write    FB-Summary-Print-Line from WS-Total-Count-Line.
051400     move     "Transactions Categorized ....................." to
051500              TCL-Label.
051600     move     Tot-Categorized to TCL-Count.
051700     write    FB-Summary-Print-Line from WS-Total-Count-Line.
051800     move     "Transactions Uncategorized ..................." to
051900              TCL-Label.
052000     move     Tot-Uncategorized to TCL-Count.
052100     write    FB-Summary-Print-Line from WS-Total-Count-Line.
052200*
052300     move     "Total Income ................................." to
052400              TAL-Label.
052500     move     Tot-Income to TAL-Amount.
052600     write    FB-Summary-Print-Line from WS-Total-Amount-Line.
052700     move     "Total Expenses ................................" to
052800              TAL-Label.
052900     move     Tot-Expenses to TAL-Amount.
053000     write    FB-Summary-Print-Line from WS-Total-Amount-Line.
053100     move     "Net Cash Flow ................................." to
053200              TAL-Label.
053300     move     Tot-Net-Cash-Flow to TAL-Amount.
053400     write    FB-Summary-Print-Line from WS-Total-Amount-Line.
053500*
053600     move     "Earliest Transaction Date ....................." to
053700              TDL-Label.
053800     move     Tot-Date-Earliest to TDL-Date.
053900     write    FB-Summary-Print-Line from WS-Total-Date-Line.
054000     move     "Latest Transaction Date ......................." to
054100              TDL-Label.
054200     move     Tot-Date-Latest to TDL-Date.
054300     write    FB-Summary-Print-Line from WS-Total-Date-Line.
054400*
054500     move     spaces to FB-Summary-Print-Line.
054600     write    FB-Summary-Print-Line.
054700     move     "Estimated Annual Tax (Individual Scheme) ......" to
054800              TAL-Label.
054900     move     WS-Tax-Estimate to TAL-Amount.
055000     write    FB-Summary-Print-Line from WS-Total-Amount-Line.
055100     move     "Effective Tax Rate ............................" to
055200              TRL-Label.
055300     move     WS-Tax-Rate to TRL-Rate.
055400     write    FB-Summary-Print-Line from WS-Total-Rate-Line.
055500*
055600 AA070-Print-Grand-Totals-Exit.
055700     exit.
055800*
055900 AA075-Print-Category-Line.
056000     move     Tot-Cat-Name   (Tot-Cat-Ix) to CTL-Name.
056100     move     Tot-Cat-Count  (Tot-Cat-Ix) to CTL-Count.
056200     move     Tot-Cat-Amount (Tot-Cat-Ix) to CTL-Amount.
056300     write    FB-Summary-Print-Line from WS-Category-Line-Redef.
056400*
056500 AA075-Print-Category-Line-Exit.
056600     exit.
056700*
056800*****************************************************************
056900*    Run fb025's pattern matcher on a record fb010 left 'U' -     *
057000*    upgrade the shared totals if it finds a home for it.         *
057100*****************************************************************
057200 BB030-Fallback-Categorize.
057300     move     WS-Trn-Description-Lc to Ptl-Description.
057400     move     spaces                 to Ptl-Category Ptl-Label.
057500     move     zero                   to Ptl-Confidence.
057600     call     "FB025" using FB025-Linkage.
057700     if       Ptl-Is-Categorized
057800              move     Ptl-Category   to WS-Ctr-Category
057900              move     Ptl-Label      to WS-Ctr-Label
058000              move     Ptl-Confidence to WS-Ctr-Confidence
058100              move     "C"            to WS-Ctr-Status
058200              subtract 1 from Tot-Uncategorized
058300              add      1 to Tot-Categorized.
058400*
058500 BB030-Fallback-Categorize-Exit.
058600     exit.
058700*
058800*****************************************************************
058900*    One row of the category totals table tested against the     *
059000*    key this transaction belongs under.                         *
059100*****************************************************************
059200 BB040-Find-Category-Slot.
059300     if       Tot-Cat-Name (Tot-Cat-Ix) = WS-Cat-Key
059400              move "Y" to WS-Cat-Found.
059500*
059600 BB040-Find-Category-Slot-Exit.
059700     exit.
059800*
059900*****************************************************************
060000*    Genuine run-control filter off the Filter-Criteria-In card -*
060100*    exact category, exact label, date >= start and <= end,     *
060200*    each test skipped (criterion passes) when its own field on *
060300*    the card is spaces.  String compare is safe - every date   *
060400*    here is stored Ccyy-Mm-Dd.                                 *
060500*****************************************************************
060600 BB050-Filter-Transaction.
060700     set      WS-Filter-Passed to true.
060800     if       WS-Fcr-Category = spaces
060900              go to BB050-Check-Label.
061000     if       WS-Fcr-Category not = WS-Ctr-Category
061100              set WS-Filter-Rejected to true
061200              go to BB050-Filter-Transaction-Exit.
061300 BB050-Check-Label.
061400     if       WS-Fcr-Label = spaces
061500              go to BB050-Check-Date-Start.
061600     if       WS-Fcr-Label not = WS-Ctr-Label
061700              set WS-Filter-Rejected to true
061800              go to BB050-Filter-Transaction-Exit.
061900 BB050-Check-Date-Start.
062000     if       WS-Fcr-Date-Start = spaces
062100              go to BB050-Check-Date-End.
062200     if       WS-Trn-Date < WS-Fcr-Date-Start
062300              set WS-Filter-Rejected to true
062400              go to BB050-Filter-Transaction-Exit.
062500 BB050-Check-Date-End.
062600     if       WS-Fcr-Date-End = spaces
062700              go to BB050-Filter-Transaction-Exit.
062800     if       WS-Trn-Date > WS-Fcr-Date-End
062900              set WS-Filter-Rejected to true.
063000*
063100 BB050-Filter-Transaction-Exit.
063200     exit.
063300*
063400 AA099-Close-Files.
063500     close    FB-Transactions-Out-File.
063600     close    FB-Summary-Report-File.
063700*
063800 AA099-Close-Files-Exit.
063900     exit.
064000*
