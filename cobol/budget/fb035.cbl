000100*****************************************************************
000200*                                                               *
000300*        Family Budget - Currency Converter/Formatter           *
000400*           Loads the currency table once, then either          *
000500*           cross-converts an amount via Zar or formats one     *
000600*           amount with its currency's symbol.                  *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200     program-id.         fb035.
001300*
001400     author.             F Bryant.
001500*
001600     installation.       Applewood Computers - Family Budget.
001700*
001800     date-written.       08/01/2026.
001900*
002000     date-compiled.
002100*
002200     security.           Copyright (C) 2026 & later, Vincent Bryan Coen.
002300                         Distributed under the GNU General Public License.
002400                         See the file COPYING for details.
002500*
002600*    Remarks.            Rates are Zar per 1 unit of the other
002700*                        currency; converting A to B is done via
002800*                        Zar as the cross-rate base - amount A
002900*                        divided by rate(A) gives the Zar figure,
003000*                        that Zar figure times rate(B) gives the
003100*                        result.  Formatting honours each
003200*                        currency's own Ctb-Decimals (Yen has
003300*                        none, everything else has two).
003400*
003500*    Version.            See Prog-Name in Ws.
003600*
003700*    Called by.          fb020.cbl's AA020-Summarize-Transaction
003800*                        (convert to Zar before summing) and every
003900*                        paragraph that prints a money field.
004000*
004100*    Called modules.     None.
004200*
004300*    Files used.         Currencies-In - input, read once; if empty
004400*                        or missing, the built-in default table is
004500*                        used instead.
004600*
004700* Changes:
004800* 25/06/92 vbc -    .01 Written as hl035, the old Household Ledger
004900*                       suite's currency converter - two hard-
005000*                       coded rates (Usd, Gbp) off the Zar base.
005100* 13/03/96 vbc -    .02 Rate table widened to five currencies and
005200*                       moved to a loadable table rather than two
005300*                       77-levels.
005400* 29/01/98 jt  -    .03 Y2K remediation - rate-table effective-
005500*                       date work widened to Ccyy.
005600* 08/07/03 mh  -    .04 Decimals-per-currency column added to the
005700*                       rate table - Yen was printing with two
005800*                       decimal places it doesn't use.
005900* 20/11/10 dks -    .05 Migrated to Open Cobol, rate table moved
006000*                       into its own copybook.
006100* 02/05/19 rgc -    .06 Rounding on the Zar cross-figure made
006200*                       explicit (rounded clause added) - a
006300*                       penny was going missing on some round
006400*                       trips through Zar.
006500* 16/04/24 vbc -        Copyright notice update superseding all
006600*                       previous notices.
006700* 08/01/26 fb  - 1.0.00 Created.
006800* 24/01/26 fb  - 1.0.01 Cc020-Convert-Amount formula corrected to
006900*                       divide by the from-rate then multiply by
007000*                       the to-rate per the household's own
007100*                       figures - the prior build had the two
007200*                       operations the wrong way round; Eur/Gbp/
007300*                       Jpy default rates in Cc016-Add-Default-Row
007400*                       corrected to match; default-row bracket
007500*                       chain moved off EVALUATE onto IF/GO TO to
007600*                       match the rest of the module - ticket
007700*                       FB-0015.
007800* 26/01/26 fb  - 1.0.02 Cc030-Format-Amount no longer errors on an
007900*                       unrecognised To-currency - format now
008000*                       falls back to a plain 2-decimal figure
008100*                       with no symbol, matching the spec split
008200*                       between Convert (errors) and Format
008300*                       (falls back) - ticket FB-0017.
008400*
008500*****************************************************************
008600*
008700* Copyright Notice.
008800* ****************
008900*
009000* This notice supersedes all prior copyright notices & was updated 2024-04-16.
009100*
009200* These files and programs are part of the Applewood Computers Accounting
009300* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
009400*
009500* This program is now free software; you can redistribute it and/or modify it
009600* under the terms listed here and of the GNU General Public License as
009700* published by the Free Software Foundation; version 3 and later as revised
009800* for PERSONAL USAGE ONLY and that includes for use within a business but
009900* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
010000*
010100* ACAS is distributed in the hope that it will be useful, but WITHOUT
010200* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
010300* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
010400* for more details.
010500*
010600*****************************************************************
010700*
010800 environment             division.
010900*===============================
011000*
011100 configuration           section.
011200 special-names.
011300     class WS-Digits     is  "0123456789".
011400     C01 is TOP-OF-FORM.
011500*
011600 input-output            section.
011700 file-control.
011800 copy "selfbcur.cob".
011900*
012000 data                    division.
012100*===============================
012200*
012300 file section.
012400*
012500 copy "fdfbcur.cob".
012600*
012700 working-storage section.
012800*-----------------------
012900 77  Prog-Name           pic x(15)  value "FB035 (1.0.02)".
013000*
013100 01  WS-File-Flags.
013200     03  FB-CUR-Status       pic xx.
013300         88  FB-CUR-Ok           value "00".
013400         88  FB-CUR-Eof          value "10" high-values.
013500     03  WS-Table-Loaded     pic x  value "N".
013600         88  WS-Is-Loaded        value "Y".
013700     03  Filler              pic x(3).
013800*
013900*  In-memory currency table, loaded once by CC010 - see
014000*    copybooks-wsfbctb.cob.
014100 copy "wsfbctb.cob".
014200*
014300 01  WS-Lookup-Work.
014400     03  WS-From-Ix          pic 9(2)  comp  value zero.
014500     03  WS-To-Ix            pic 9(2)  comp  value zero.
014600     03  WS-From-Found       pic x     value "N".
014700         88  WS-From-Is-Found    value "Y".
014800     03  WS-To-Found         pic x     value "N".
014900         88  WS-To-Is-Found      value "Y".
015000     03  Filler              pic x(1).
015100*
015200*  Flat byte view used to clear the lookup scratch in one move.
015300 01  WS-Lookup-Flat redefines WS-Lookup-Work
015400                    pic x(7).
015500*
015600 01  WS-Format-Work.
015700     03  WS-Edited-2Dp       pic ---,---,--9.99.
015800     03  WS-Edited-0Dp       pic ---,---,--9.
015900     03  Filler              pic x(1).
016000*
016100*  Flat byte view used to blank both edited fields in one move
016200*    at the top of CC030-Format-Amount rather than one per field.
016300 01  WS-Format-Flat redefines WS-Format-Work
016400                    pic x(27).
016500*
016600 01  WS-Zar-Work             pic s9(11)v9999  comp-3  value zero.
016700*
016800 linkage section.
016900*--------------
017000*
017100 copy "wsfbcvt.cob".
017200*
017300 procedure division using FB035-Linkage.
017400*=======================================
017500*
017600 AA000-Main.
017700     if       not WS-Is-Loaded
017800              perform CC010-Load-Currency-Table thru
017900                      CC010-Load-Currency-Table-Exit.
018000     set      Cvt-Is-Valid to true.
018100     if       Cvt-Chk-Convert
018200              perform CC020-Convert-Amount thru CC020-Convert-Amount-Exit
018300       else
018400         if    Cvt-Chk-Format
018500              perform CC030-Format-Amount thru CC030-Format-Amount-Exit
018600       else
018700              set Cvt-Is-Invalid to true.
018800     goback.
018900*
019000*****************************************************************
019100*    First call only - read Currencies-In; an empty/missing      *
019200*    file falls back to the six built-in SA household rates.     *
019300*****************************************************************
019400 CC010-Load-Currency-Table.
019500     move     zero to Ctb-Ix.
019600     open     input FB-Currencies-In-File.
019700     read     FB-Currencies-In-File
019800              at end
019900                 move high-values to FB-CUR-Status.
020000     if       FB-CUR-Eof
020100              perform CC014-Load-Defaults thru CC014-Load-Defaults-Exit
020200       else
020300              perform CC012-Add-Currency-Row thru
020400                      CC012-Add-Currency-Row-Exit
020500                      until FB-CUR-Eof.
020600     close    FB-Currencies-In-File.
020700     move     "Y" to WS-Table-Loaded.
020800*
020900 CC010-Load-Currency-Table-Exit.
021000     exit.
021100*
021200 CC012-Add-Currency-Row.
021300     add      1 to Ctb-Ix.
021400     move     Cur-Code          to Ctb-Code (Ctb-Ix).
021500     move     Cur-Symbol        to Ctb-Symbol (Ctb-Ix).
021600     move     Cur-Name          to Ctb-Name (Ctb-Ix).
021700     move     Cur-Exchange-Rate to Ctb-Rate (Ctb-Ix).
021800     move     Cur-Default-Flag  to Ctb-Default-Flag (Ctb-Ix).
021900     move     Cur-Decimals      to Ctb-Decimals (Ctb-Ix).
022000     move     Ctb-Ix            to Ctb-Currency-Count.
022100     read     FB-Currencies-In-File
022200              at end
022300                 move high-values to FB-CUR-Status.
022400*
022500 CC012-Add-Currency-Row-Exit.
022600     exit.
022700*
022800*****************************************************************
022900*    Built-in default rate table - Zar per 1 unit, see           *
023000*    copybooks-wsfbctb.cob remarks for why these are fixed       *
023100*    here rather than carried in the defaults filler rows.       *
023200*****************************************************************
023300 CC014-Load-Defaults.
023400     move     6 to Ctb-Currency-Count.
023500     perform  CC016-Add-Default-Row thru CC016-Add-Default-Row-Exit
023600              varying Ctb-Ix from 1 by 1
023700              until Ctb-Ix > 6.
023800*
023900 CC014-Load-Defaults-Exit.
024000     exit.
024100*
024200 CC016-Add-Default-Row.
024300     move     WSD-Code   (Ctb-Ix) to Ctb-Code   (Ctb-Ix).
024400     move     WSD-Symbol (Ctb-Ix) to Ctb-Symbol (Ctb-Ix).
024500     move     WSD-Name   (Ctb-Ix) to Ctb-Name   (Ctb-Ix).
024600     move     "N"                 to Ctb-Default-Flag (Ctb-Ix).
024700     move     2                   to Ctb-Decimals (Ctb-Ix).
024800     if       WSD-Code (Ctb-Ix) = "ZAR"
024900              move 1.0000   to Ctb-Rate (Ctb-Ix)
025000              move "Y"      to Ctb-Default-Flag (Ctb-Ix)
025100              go to CC016-Add-Default-Row-Exit.
025200     if       WSD-Code (Ctb-Ix) = "USD"
025300              move 18.5000  to Ctb-Rate (Ctb-Ix)
025400              go to CC016-Add-Default-Row-Exit.
025500     if       WSD-Code (Ctb-Ix) = "EUR"
025600              move 20.2500  to Ctb-Rate (Ctb-Ix)
025700              go to CC016-Add-Default-Row-Exit.
025800     if       WSD-Code (Ctb-Ix) = "GBP"
025900              move 23.7500  to Ctb-Rate (Ctb-Ix)
026000              go to CC016-Add-Default-Row-Exit.
026100     if       WSD-Code (Ctb-Ix) = "JPY"
026200              move 0.1240   to Ctb-Rate (Ctb-Ix)
026300              move 0        to Ctb-Decimals (Ctb-Ix)
026400              go to CC016-Add-Default-Row-Exit.
026500     if       WSD-Code (Ctb-Ix) = "CNY"
026600              move 2.5500   to Ctb-Rate (Ctb-Ix).
026700*
026800 CC016-Add-Default-Row-Exit.
026900     exit.
027000*
027100*****************************************************************
027200*    Cross-convert Cvt-Amount-In from Cvt-From-Currency to       *
027300*    Cvt-To-Currency via Zar, rounded half-up to 2 places.       *
027400*****************************************************************
027500 CC020-Convert-Amount.
027600     move     low-values to WS-Lookup-Flat.
027700     perform  CC022-Find-Currency thru CC022-Find-Currency-Exit
027800              varying Ctb-Ix from 1 by 1
027900              until Ctb-Ix > Ctb-Currency-Count.
028000     if       not WS-From-Is-Found or not WS-To-Is-Found
028100              set Cvt-Is-Invalid to true
028200              move zero to Cvt-Amount-Out
028300              go to CC020-Convert-Amount-Exit.
028400     compute  WS-Zar-Work rounded =
028500              Cvt-Amount-In / Ctb-Rate (WS-From-Ix).
028600     compute  Cvt-Amount-Out rounded =
028700              WS-Zar-Work * Ctb-Rate (WS-To-Ix).
028800*
028900 CC020-Convert-Amount-Exit.
029000     exit.
029100*
029200 CC022-Find-Currency.
029300     if       Ctb-Code (Ctb-Ix) = Cvt-From-Currency
029400              move Ctb-Ix to WS-From-Ix
029500              move "Y"    to WS-From-Found.
029600     if       Ctb-Code (Ctb-Ix) = Cvt-To-Currency
029700              move Ctb-Ix to WS-To-Ix
029800              move "Y"    to WS-To-Found.
029900*
030000 CC022-Find-Currency-Exit.
030100     exit.
030200*
030300*****************************************************************
030400*    Format Cvt-Amount-In in Cvt-To-Currency's own symbol and    *
030500*    decimal places - Yen has none, everything else has two.     *
030600*****************************************************************
030700 CC030-Format-Amount.
030800     move     spaces to WS-Format-Flat.
030900     move     low-values to WS-Lookup-Flat.
031000     perform  CC032-Find-Format-Currency thru
031100              CC032-Find-Format-Currency-Exit
031200              varying Ctb-Ix from 1 by 1
031300              until Ctb-Ix > Ctb-Currency-Count.
031400     move     spaces to Cvt-Formatted.
031500     if       not WS-To-Is-Found
031600              move Cvt-Amount-In to WS-Edited-2Dp
031700              string WS-Edited-2Dp          delimited by size
031800                     into Cvt-Formatted
031900              go to CC030-Format-Amount-Exit.
032000     if       Ctb-Decimals (WS-To-Ix) = zero
032100              move Cvt-Amount-In to WS-Edited-0Dp
032200              string Ctb-Symbol (WS-To-Ix) delimited by space
032300                     " "                    delimited by size
032400                     WS-Edited-0Dp           delimited by size
032500                     into Cvt-Formatted
032600       else
032700              move Cvt-Amount-In to WS-Edited-2Dp
032800              string Ctb-Symbol (WS-To-Ix) delimited by space
032900                     " "                    delimited by size
033000                     WS-Edited-2Dp           delimited by size
033100                     into Cvt-Formatted.
033200*
033300 CC030-Format-Amount-Exit.
033400     exit.
033500*
033600 CC032-Find-Format-Currency.
033700     if       Ctb-Code (Ctb-Ix) = Cvt-To-Currency
033800              move Ctb-Ix to WS-To-Ix
033900              move "Y"    to WS-To-Found.
034000*
034100 CC032-Find-Format-Currency-Exit.
034200     exit.
034300*
