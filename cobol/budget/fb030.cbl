000100*****************************************************************
000200*                                                               *
000300*        Family Budget - SA Tax Estimator                       *
000400*           Individual progressive brackets, flat company       *
000500*           rate, or small-business turnover-tax brackets -     *
000600*           one scheme estimated per call.                      *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200     program-id.         fb030.
001300*
001400     author.             F Bryant.
001500*
001600     installation.       Applewood Computers - Family Budget.
001700*
001800     date-written.       09/01/2026.
001900*
002000     date-compiled.
002100*
002200     security.           Copyright (C) 2026 & later, Vincent Bryan Coen.
002300                         Distributed under the GNU General Public License.
002400                         See the file COPYING for details.
002500*
002600*    Remarks.            Individual and turnover schemes walk
002700*                        their bracket table bottom to top, taxing
002800*                        the full width of every bracket below the
002900*                        income and the partial top bracket at its
003000*                        own rate - same result as the usual SARS
003100*                        base-plus-percentage tables, worked out
003200*                        fresh each call instead of carried as a
003300*                        stored base-tax column.  Company scheme
003400*                        is the flat rate straight off Ws.
003500*
003600*    Version.            See Prog-Name in Ws.
003700*
003800*    Called by.          fb020.cbl's AA060-Tax-Estimate, once per
003900*                        run against the batch's total income.
004000*
004100*    Called modules.     None.
004200*
004300*    Files used.         None - bracket tables are built into
004400*                        copybooks-wsfbtxi.cob/wsfbtxo.cob.
004500*
004600* Changes:
004700* 28/08/90 vbc -    .01 Written as hl030, the old Household
004800*                       Ledger suite's tax estimator - a single
004900*                       flat rate, no bracket table at all.
005000* 15/02/95 vbc -    .02 Individual progressive brackets added -
005100*                       the household's income had grown past
005200*                       where the old flat rate was realistic.
005300* 09/10/97 jt  -    .03 Top-bracket-only partial-width bug fixed
005400*                       - every bracket below the income was
005500*                       being taxed at the top rate, not its own.
005600* 21/12/98 vbc -    .04 Y2K remediation - bracket table's
005700*                       effective-date work widened to Ccyy.
005800* 11/07/02 mh  -    .05 Company flat-rate scheme added alongside
005900*                       the individual brackets.
006000* 03/09/08 dks -    .06 Turnover-tax brackets added for the
006100*                       household's small side business.
006200* 19/04/16 rgc -    .07 Migrated to Open Cobol, bracket tables
006300*                       moved into their own copybooks.
006400* 16/04/24 vbc -        Copyright notice update superseding all
006500*                       previous notices.
006600* 09/01/26 fb  - 1.0.00 Created.
006700* 26/01/26 fb  - 1.0.01 Scheme-dispatch chain in AA000-Main moved
006800*                       off EVALUATE onto IF/GO TO to match the
006900*                       rest of the module - ticket FB-0014.
007000* 26/01/26 fb  - 1.0.02 Dd012/Dd032 bracket-width formulas were
007100*                       adding a spurious +1 Rand onto bracket 1
007200*                       (no previous bracket to cancel against),
007300*                       overtaxing every estimate - the +1 is
007400*                       dropped from both the full and partial
007500*                       width computes and the Min column of
007600*                       brackets 2 upward in wsfbtxi.cob/
007700*                       wsfbtxo.cob adjusted to match, so
007800*                       brackets 2-7 still land on the amount
007900*                       above the previous ceiling - ticket
008000*                       FB-0018.
008100*
008200*****************************************************************
008300*
008400* Copyright Notice.
008500* ****************
008600*
008700* This notice supersedes all prior copyright notices & was updated 2024-04-16.
008800*
008900* These files and programs are part of the Applewood Computers Accounting
009000* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
009100*
009200* This program is now free software; you can redistribute it and/or modify it
009300* under the terms listed here and of the GNU General Public License as
009400* published by the Free Software Foundation; version 3 and later as revised
009500* for PERSONAL USAGE ONLY and that includes for use within a business but
009600* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
009700*
009800* ACAS is distributed in the hope that it will be useful, but WITHOUT
009900* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
010000* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
010100* for more details.
010200*
010300*****************************************************************
010400*
010500 environment             division.
010600*===============================
010700*
010800 configuration           section.
010900 special-names.
011000     class WS-Digits     is  "0123456789".
011100     C01 is TOP-OF-FORM.
011200*
011300 data                    division.
011400*===============================
011500*
011600 working-storage section.
011700*-----------------------
011800 77  Prog-Name           pic x(15)  value "FB030 (1.0.02)".
011900*
012000*  Individual bracket table - see copybooks-wsfbtxi.cob.
012100 copy "wsfbtxi.cob".
012200*
012300*  Company rate / turnover bracket table - see copybooks-wsfbtxo.cob.
012400 copy "wsfbtxo.cob".
012500*
012600 01  WS-Bracket-Work.
012700     03  WS-Bracket-Taxable    pic s9(9)v99  comp-3  value zero.
012800     03  WS-Tax-Work           pic s9(9)v99  comp-3  value zero.
012900     03  Filler                pic x(1).
013000*
013100*  Flat byte view used to zero both working accumulators in one
013200*    move at the start of every bracket-table walk.
013300 01  WS-Bracket-Flat redefines WS-Bracket-Work
013400                     pic x(13).
013500*
013600 linkage section.
013700*--------------
013800*
013900 copy "wsfbtax.cob".
014000*
014100 procedure division using FB030-Linkage.
014200*=======================================
014300*
014400 AA000-Main.
014500     move     zero to Tax-Estimate.
014600     move     zero to Tax-Effective-Rate.
014700     if       Tax-Chk-Individual
014800              perform DD010-Individual-Tax thru DD010-Individual-Tax-Exit
014900              go to AA000-Scheme-Done.
015000     if       Tax-Chk-Company
015100              perform DD020-Company-Tax thru DD020-Company-Tax-Exit
015200              go to AA000-Scheme-Done.
015300     if       Tax-Chk-Turnover
015400              perform DD030-Turnover-Tax thru DD030-Turnover-Tax-Exit.
015500*
015600 AA000-Scheme-Done.
015700     if       Tax-Income > zero
015800              compute Tax-Effective-Rate rounded =
015900                      Tax-Estimate / Tax-Income.
016000     goback.
016100*
016200*****************************************************************
016300*    SARS individual brackets - full width of every bracket      *
016400*    below the income, partial width of the one it falls in.     *
016500*****************************************************************
016600 DD010-Individual-Tax.
016700     move     low-values to WS-Bracket-Flat.
016800     perform  DD012-Tax-One-Individual-Bracket thru
016900              DD012-Tax-One-Individual-Bracket-Exit
017000              varying Txi-Ix from 1 by 1
017100              until Txi-Ix > Txi-Bracket-Count.
017200     move     WS-Tax-Work to Tax-Estimate.
017300*
017400 DD010-Individual-Tax-Exit.
017500     exit.
017600*
017700 DD012-Tax-One-Individual-Bracket.
017800     if       Tax-Income > Txi-Max (Txi-Ix)
017900              compute WS-Bracket-Taxable =
018000                      Txi-Max (Txi-Ix) - Txi-Min (Txi-Ix)
018100       else
018200         if    Tax-Income >= Txi-Min (Txi-Ix)
018300              compute WS-Bracket-Taxable =
018400                      Tax-Income - Txi-Min (Txi-Ix)
018500         else
018600              move zero to WS-Bracket-Taxable.
018700     compute  WS-Tax-Work rounded = WS-Tax-Work +
018800              WS-Bracket-Taxable * Txi-Rate (Txi-Ix).
018900*
019000 DD012-Tax-One-Individual-Bracket-Exit.
019100     exit.
019200*
019300*****************************************************************
019400*    Company scheme - flat rate off the whole income.            *
019500*****************************************************************
019600 DD020-Company-Tax.
019700     compute  Tax-Estimate rounded =
019800              Tax-Income * WS-Company-Rate.
019900*
020000 DD020-Company-Tax-Exit.
020100     exit.
020200*
020300*****************************************************************
020400*    Small-business turnover-tax brackets - same walk as the     *
020500*    individual scheme, against the Txo table instead.           *
020600*****************************************************************
020700 DD030-Turnover-Tax.
020800     move     low-values to WS-Bracket-Flat.
020900     perform  DD032-Tax-One-Turnover-Bracket thru
021000              DD032-Tax-One-Turnover-Bracket-Exit
021100              varying Txo-Ix from 1 by 1
021200              until Txo-Ix > Txo-Bracket-Count.
021300     move     WS-Tax-Work to Tax-Estimate.
021400*
021500 DD030-Turnover-Tax-Exit.
021600     exit.
021700*
021800 DD032-Tax-One-Turnover-Bracket.
021900     if       Tax-Income > Txo-Max (Txo-Ix)
022000              compute WS-Bracket-Taxable =
022100                      Txo-Max (Txo-Ix) - Txo-Min (Txo-Ix)
022200       else
022300         if    Tax-Income >= Txo-Min (Txo-Ix)
022400              compute WS-Bracket-Taxable =
022500                      Tax-Income - Txo-Min (Txo-Ix)
022600         else
022700              move zero to WS-Bracket-Taxable.
022800     compute  WS-Tax-Work rounded = WS-Tax-Work +
022900              WS-Bracket-Taxable * Txo-Rate (Txo-Ix).
023000*
023100 DD032-Tax-One-Turnover-Bracket-Exit.
023200     exit.
023300*
