000100*****************************************************************
000200*                                                               *
000300*        Family Budget - Pattern-Match Categorizer              *
000400*           Simple fallback matcher - built-in merchant list,   *
000500*           highest stored confidence wins, no file behind it   *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.         fb025.
001200*
001300     author.             F Bryant.
001400*
001500     installation.       Applewood Computers - Family Budget.
001600*
001700     date-written.       07/01/2026.
001800*
001900     date-compiled.
002000*
002100     security.           Copyright (C) 2026 & later, Vincent Bryan Coen.
002200                         Distributed under the GNU General Public License.
002300                         See the file COPYING for details.
002400*
002500*    Remarks.            fb015's weighted rule engine is the main
002600*                        categorizer; this one is the plain fallback
002700*                        the spec calls for - a flat built-in merchant
002800*                        pattern list, no weights, just the highest
002900*                        confidence stored against whichever pattern
003000*                        matches, defaulting to 0.80 where none of
003100*                        the table rows carry their own figure.
003200*
003300*    Version.            See Prog-Name in Ws.
003400*
003500*    Called by.          fb020.cbl's BB030-Fallback-Categorize, once
003600*                        per record fb010 left status "U" on.
003700*
003800*    Called modules.     None.
003900*
004000*    Files used.         None - pattern list is built into
004100*                        copybooks-wsfbptb.cob.
004200*
004300* Changes:
004310* 11/02/91 vbc -    .01 Written as hl025, the old Household Ledger
004320*                       suite's fallback categoriser - single-
004330*                       pattern match, first hit wins.
004340* 06/06/95 vbc -    .02 Best-match scoring added - first-hit-wins
004350*                       was picking a weak early pattern over a
004360*                       stronger one further down the table.
004370* 23/01/98 jt  -    .03 Y2K remediation - run-counter work fields
004380*                       widened to Ccyy where date-bearing.
004390* 17/10/01 mh  -    .04 Pattern table split out to its own
004400*                       copybook so hl010 and hl025 could share
004410*                       one load routine.
004420* 04/04/06 dks -    .05 Migrated to Open Cobol v2.x.
004430* 19/09/14 rgc -    .06 Run-counters (best/no-match) added to the
004440*                       completion message at the household's
004450*                       request.
004460* 16/04/24 vbc -        Copyright notice update superseding all
004470*                       previous notices.
004480* 07/01/26 fb  - 1.0.00 Created.
004485* 26/01/26 fb  - 1.0.01 Built-in default pattern table widened
004486*                       from 20 to the full 96-row SA household
004487*                       set, matching the rule engine's own
004488*                       pattern rows in wsfbrtb.cob - ticket
004489*                       FB-0016.
004490*
004600*****************************************************************
004700*
004800* Copyright Notice.
004900* ****************
005000*
005100* This notice supersedes all prior copyright notices & was updated 2024-04-16.
005200*
005300* These files and programs are part of the Applewood Computers Accounting
005400* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005500*
005600* This program is now free software; you can redistribute it and/or modify it
005700* under the terms listed here and of the GNU General Public License as
005800* published by the Free Software Foundation; version 3 and later as revised
005900* for PERSONAL USAGE ONLY and that includes for use within a business but
006000* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
006100*
006200* ACAS is distributed in the hope that it will be useful, but WITHOUT
006300* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006400* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006500* for more details.
006600*
006700*****************************************************************
006800*
006900 environment             division.
007000*===============================
007100*
007200 configuration           section.
007300 special-names.
007400     class WS-Digits     is  "0123456789".
007500     C01 is TOP-OF-FORM.
007600*
007700 data                    division.
007800*===============================
007900*
008000 working-storage section.
008100*-----------------------
008200 77  Prog-Name           pic x(15)  value "FB025 (1.0.01)".
008300*
008400 01  WS-File-Flags.
008500     03  WS-Table-Loaded     pic x  value "N".
008600         88  WS-Is-Loaded        value "Y".
008700     03  Filler              pic x(4).
008800*
008900 01  WS-Description-Work     pic x(40).
009000*
009100*  In-memory pattern table, loaded once by BB010 - see
009200*    copybooks-wsfbptb.cob.
009300 copy "wsfbptb.cob".
009400*
009500 01  WS-Best-Work.
009600     03  Best-Ix             pic 9(3)  comp  value zero.
009700     03  Best-Conf           pic 9v99  comp-3  value zero.
009800     03  Best-Found          pic x     value "N".
009900         88  Best-Is-Found       value "Y".
010000     03  WS-Scratch-Count    pic 9(3)  comp  value zero.
000000     03  Filler              pic x(1).
010100*
010200*  Flat byte view used to clear the working scratch in one move
010300*    rather than field by field at the start of every call -
010400*    Best-Ix(2)+Best-Conf(2)+Best-Found(1)+WS-Scratch-Count(2)+Filler(1)=8.
010500 01  WS-Scratch-Flat redefines WS-Best-Work
010600                     pic x(8).
010700*
010800*  Run-level tallies - how many calls this job made and how many
010900*    the pattern list actually matched, zeroed once at load time.
011000 01  WS-Run-Counters.
011100     03  WS-Calls-Made       pic 9(7)  comp  value zero.
011200     03  WS-Calls-Matched    pic 9(7)  comp  value zero.
000000     03  Filler              pic x(1).
011300 01  WS-Run-Counters-Flat redefines WS-Run-Counters
011400                          pic x(5).
011500*
011600 linkage section.
011700*--------------
011800*
011900 copy "wsfbptl.cob".
012000*
012100 procedure division using FB025-Linkage.
012200*=======================================
012300*
012400 AA000-Main.
012500     if       not WS-Is-Loaded
012600              perform BB010-Load-Pattern-Table thru
012700                      BB010-Load-Pattern-Table-Exit.
012800     add      1 to WS-Calls-Made.
012900     move     Ptl-Description to WS-Description-Work.
013000     inspect  WS-Description-Work converting
013100              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
013200              to  "abcdefghijklmnopqrstuvwxyz".
013300     move     spaces to Ptl-Category Ptl-Label.
013400     move     zero   to Ptl-Confidence.
013500     move     "U"    to Ptl-Status.
013600     move     low-values to WS-Scratch-Flat.
013700     perform  BB020-Find-Best-Pattern thru BB020-Find-Best-Pattern-Exit
013800              varying Ptb-Ix from 1 by 1
013900              until Ptb-Ix > Ptb-Pattern-Count.
014000     if       Best-Is-Found
014100              move Ptb-Category (Best-Ix) to Ptl-Category
014200              move Ptb-Label (Best-Ix)    to Ptl-Label
014300              move Best-Conf               to Ptl-Confidence
014400              add  1 to Ptb-Match-Count (Best-Ix)
014500              add  1 to WS-Calls-Matched
014600              if   Best-Conf not < Ptb-Confidence-Min
014700                   set Ptl-Is-Categorized to true
014800              else
014900                   set Ptl-Is-Uncategorized to true.
015000     goback.
015100*
015200*****************************************************************
015300*    First call only - build the in-memory table from the       *
015400*    built-in defaults; nothing is read off disk for this one.  *
015500*****************************************************************
015600 BB010-Load-Pattern-Table.
015700     move     low-values to WS-Run-Counters-Flat.
015800     move     zero to Ptb-Ix.
015900     perform  BB012-Add-Default-Row thru BB012-Add-Default-Row-Exit
016000              varying Ptb-Ix from 1 by 1
016100              until Ptb-Ix > 96.
016200     move     96 to Ptb-Pattern-Count.
016300     move     "Y" to WS-Table-Loaded.
016400*
016500 BB010-Load-Pattern-Table-Exit.
016600     exit.
016700*
016800 BB012-Add-Default-Row.
016900     move     WSD-Category (Ptb-Ix) to Ptb-Category (Ptb-Ix).
017000     move     WSD-Label    (Ptb-Ix) to Ptb-Label    (Ptb-Ix).
017100     move     WSD-Text     (Ptb-Ix) to Ptb-Text     (Ptb-Ix).
017200     move     zero to WS-Scratch-Count.
017300     inspect  Ptb-Text (Ptb-Ix) tallying WS-Scratch-Count
017400              for characters before trailing spaces.
017500     move     WS-Scratch-Count       to Ptb-Text-Len (Ptb-Ix).
017600     move     Ptb-Default-Conf       to Ptb-Confidence (Ptb-Ix).
017700     move     zero                   to Ptb-Match-Count (Ptb-Ix).
017800*
017900 BB012-Add-Default-Row-Exit.
018000     exit.
018100*
018200*****************************************************************
018300*    One pattern row - does its text appear anywhere in the      *
018400*    description?  If so and its confidence beats the best seen  *
018500*    so far, it becomes the new best.                            *
018600*****************************************************************
018700 BB020-Find-Best-Pattern.
018800     move     zero to WS-Scratch-Count.
018900     inspect  WS-Description-Work tallying WS-Scratch-Count
019000              for all Ptb-Text (Ptb-Ix) (1:Ptb-Text-Len (Ptb-Ix)).
019100     if       WS-Scratch-Count > zero
019200       and    Ptb-Confidence (Ptb-Ix) > Best-Conf
019300              move Ptb-Ix to Best-Ix
019400              move Ptb-Confidence (Ptb-Ix) to Best-Conf
019500              move "Y" to Best-Found.
019600*
019700 BB020-Find-Best-Pattern-Exit.
019800     exit.
019900*
