000100*****************************************************************
000200*                                                               *
000300*         Family Budget - Field Level Data Validator            *
000400*                    One Call, One Field Checked                *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000*
001100     program-id.         fb005.
001200*
001300     author.             F Bryant.
001400*
001500     installation.       Applewood Computers - Family Budget.
001600*
001700     date-written.       04/01/2026.
001800*
001900     date-compiled.
002000*
002100     security.           Copyright (C) 2026 & later, Vincent Bryan Coen.
002200                          Distributed under the GNU General Public License.
002300                          See the file COPYING for details.
002400*
002500*    Remarks.            Field-level validation for the Family Budget
002600*                        batch - amount, date, currency, description,
002700*                        entity name, category name, SA ID number,
002800*                        bank account, phone, tax year and budget
002900*                        record checks, one function code per call.
003000*
003100*    Version.            See Prog-Name in Ws.
003200*
003300*    Called by.          fb010 (per-record edit), fb020 (budget
003400*                        threshold check, if/when wired up).
003500*
003600*    Called modules.     None.
003700*
003800*    Files used.         None - pure working-storage routine.
003900*
004000*    Error messages used.
004100*                        None - caller interprets Val-Reason-Code.
004200*
004300* Changes:
004400* 02/05/89 vbc -    .01 Written as hl005, the old Household Ledger
004500*                       suite's one field-check-per-call validator -
004600*                       amount and UK date formats only.
004700* 19/01/94 vbc -    .02 Added DD/MM/YYYY and YYYY/MM/DD date forms
004800*                       alongside the UK DD/MM/YY default.
004900* 23/10/97 jt  -    .03 Description and entity-name blank checks
005000*                       added - previously a caller could pass
005100*                       spaces straight through uncaught.
005200* 14/12/98 vbc -    .04 Y2K remediation - all 2-digit year work
005300*                       and comparisons widened to 4-digit Ccyy
005400*                       across every date check in the module.
005500* 08/07/02 mh  -    .05 Leap-year test added (div by 4) for the
005600*                       calendar-validity check on decoded dates.
005700* 17/11/05 dks -    .06 Bank sort-code/account length table added
005800*                       for the four clearers hl005 dealt with
005900*                       at the time.
006000* 02/03/09 vbc -        Migration to Open Cobol v3.00.00.
006100* 21/09/13 rgc -    .07 SA ID number decode added (Val-Function
006200*                       code ID) ahead of the household's move to
006300*                       Johannesburg.
006400* 16/04/24 vbc -        Copyright notice update superseding all
006500*                       previous notices.
006600* 04/01/26 fb  - 1.0.00 Renamed hl005 to fb005 for the Family
006700*                       Budget suite - amount/date/currency/
006800*                       description/entity-name checks wired onto
006900*                       fb010's edit pass.
007000* 05/01/26 fb  - 1.0.01 Added category-name, SA ID, bank account,
007100*                       phone, tax-year and budget-record checks -
007200*                       not yet called by fb010 but kept here as the
007300*                       shop's other validation utilities are, ready
007400*                       for the next program that needs them.
007500* 11/01/26 fb  - 1.0.02 Leap year test corrected for century years
007600*                       (div by 400 exception) - ticket FB-0007.
007700* 18/01/26 fb  - 1.0.03 Val-Reason-Code widened to 9(3) - budget
007800*                       record codes 110-112 did not fit in 9(2).
007900*                       Wired BP function onto the threshold
008000*                       check paragraph - ticket FB-0011.
008100* 22/01/26 fb  - 1.0.04 Bank-account length chain moved off
008200*                       EVALUATE onto IF/GO TO to match the rest
008300*                       of the module - ticket FB-0014.
008400*
008500*****************************************************************
008600*
008700* Copyright Notice.
008800* ****************
008900*
009000* This notice supersedes all prior copyright notices & was updated 2024-04-16.
009100*
009200* These files and programs are part of the Applewood Computers Accounting
009300* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
009400*
009500* This program is now free software; you can redistribute it and/or modify it
009600* under the terms listed here and of the GNU General Public License as
009700* published by the Free Software Foundation; version 3 and later as revised
009800* for PERSONAL USAGE ONLY and that includes for use within a business but
009900* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
010000*
010100* ACAS is distributed in the hope that it will be useful, but WITHOUT
010200* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
010300* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
010400* for more details.
010500*
010600*****************************************************************
010700*
010800 environment             division.
010900*===============================
011000*
011100 configuration           section.
011200 special-names.
011300     class Val-Digits    is  "0123456789".
011400     C01 is TOP-OF-FORM.
011500*
011600 input-output            section.
011700 file-control.
011800*
011900 data                    division.
012000*===============================
012100*
012200 file section.
012300*
012400 working-storage section.
012500*-----------------------
012600 77  Prog-Name           pic x(15)  value "FB005 (1.0.04)".
012700*
012800 01  WS-Work-Amount      pic s9(9)v99  comp-3.
012900 01  WS-Work-Amount-Redef redefines WS-Work-Amount
013000                         pic s9(11)  comp-3.
013100*
013200 01  WS-Date-Work.
013300     03  WS-Date-Ccyy    pic 9(4).
013400     03  WS-Date-Mm      pic 9(2).
013500     03  WS-Date-Dd      pic 9(2).
013600     03  Filler          pic x(1).
013700 01  WS-Date-Work-Redef redefines WS-Date-Work.
013800     03  WS-Date-Num     pic 9(8).
013900*
014000 01  WS-Days-In-Month.
014100     03  filler  pic 9(2)  occurs 12 value zero.
014200 01  WS-Days-In-Month-Tbl redefines WS-Days-In-Month
014300                          pic 9(2)  occurs 12
014400                          indexed by WS-Month-Ix.
014500*
014600 01  WS-Days-In-Month-Defaults.
014700     03  filler  pic 9(2)  value 31.
014800     03  filler  pic 9(2)  value 28.
014900     03  filler  pic 9(2)  value 31.
015000     03  filler  pic 9(2)  value 30.
015100     03  filler  pic 9(2)  value 31.
015200     03  filler  pic 9(2)  value 30.
015300     03  filler  pic 9(2)  value 31.
015400     03  filler  pic 9(2)  value 31.
015500     03  filler  pic 9(2)  value 30.
015600     03  filler  pic 9(2)  value 31.
015700     03  filler  pic 9(2)  value 30.
015800     03  filler  pic 9(2)  value 31.
015900*
016000 01  WS-Leap-Flag        pic x  value "N".
016100     88  WS-Is-Leap-Year      value "Y".
016200*
016300 01  WS-Currency-Code-Table.
016400     03  filler  pic x(3)  value "ZAR".
016500     03  filler  pic x(3)  value "USD".
016600     03  filler  pic x(3)  value "EUR".
016700     03  filler  pic x(3)  value "GBP".
016800     03  filler  pic x(3)  value "JPY".
016900     03  filler  pic x(3)  value "CNY".
017000 01  WS-Currency-Code-Tbl redefines WS-Currency-Code-Table
017100                          pic x(3)  occurs 6
017200                          indexed by WS-Cur-Ix.
017300*
017400 01  WS-Scratch.
017500     03  WS-Scratch-Text         pic x(40).
017600     03  WS-Scratch-Len          pic 9(2)  comp.
017700     03  WS-Bank-Min-Len         pic 9(2)  comp.
017800     03  WS-Bank-Max-Len         pic 9(2)  comp.
017900     03  WS-Scratch-Ix           pic 9(2)  comp.
018000     03  WS-Today-Ccyy           pic 9(4)  comp.
018100     03  WS-Today-Mm             pic 9(2)  comp.
018200     03  WS-Today-Dd             pic 9(2)  comp.
018300     03  WS-Century-Yy           pic 9(2)  comp.
018400     03  WS-Id-Birth-Ccyy        pic 9(4)  comp.
018500     03  WS-Id-Century           pic 9(2)  comp.
018600     03  WS-Id-Yy                pic 9(2).
018700     03  WS-Phone-Work           pic x(15).
018800     03  WS-Phone-Len            pic 9(2)  comp.
018900     03  Filler                  pic x(4).
019000*
019100 01  WS-Sys-Date-Work.
019200     03  WS-Sys-Ccyy     pic 9(4).
019300     03  WS-Sys-Mm       pic 9(2).
019400     03  WS-Sys-Dd       pic 9(2).
019500     03  Filler          pic x(1).
019600 01  WS-Sys-Date-Redef redefines WS-Sys-Date-Work
019700                        pic 9(8).
019800*
019900 linkage section.
020000*--------------
020100*
020200 copy "wsfbval.cob".
020300*
020400 procedure division using FB005-Linkage.
020500*=======================================
020600*
020700 AA000-Main.
020800     move     "N"  to  Val-Valid-Flag.
020900     move     zero to  Val-Reason-Code.
021000*
021100     if       Val-Chk-Amount
021200              perform AA-Validate-Amount thru AA-Validate-Amount-Exit
021300              go to AA000-Exit.
021400     if       Val-Chk-Date
021500              perform AA-Validate-Date thru AA-Validate-Date-Exit
021600              go to AA000-Exit.
021700     if       Val-Chk-Currency
021800              perform AA-Validate-Currency thru AA-Validate-Currency-Exit
021900              go to AA000-Exit.
022000     if       Val-Chk-Description
022100              perform AA-Validate-Description thru AA-Validate-Description-Exit
022200              go to AA000-Exit.
022300     if       Val-Chk-Entity-Name
022400              perform AA-Validate-Entity-Name thru AA-Validate-Entity-Name-Exit
022500              go to AA000-Exit.
022600     if       Val-Chk-Category-Name
022700              perform AA-Validate-Category-Name thru AA-Validate-Category-Name-Exit
022800              go to AA000-Exit.
022900     if       Val-Chk-Sa-Id-Number
023000              perform AA-Validate-Sa-Id-Number thru AA-Validate-Sa-Id-Number-Exit
023100              go to AA000-Exit.
023200     if       Val-Chk-Bank-Account
023300              perform AA-Validate-Bank-Account thru AA-Validate-Bank-Account-Exit
023400              go to AA000-Exit.
023500     if       Val-Chk-Phone
023600              perform AA-Validate-Phone thru AA-Validate-Phone-Exit
023700              go to AA000-Exit.
023800     if       Val-Chk-Tax-Year
023900              perform AA-Validate-Tax-Year thru AA-Validate-Tax-Year-Exit
024000              go to AA000-Exit.
024100     if       Val-Chk-Budget-Record
024200              perform AA-Validate-Budget-Record thru AA-Validate-Budget-Record-Exit
024300              go to AA000-Exit.
024400     if       Val-Chk-Budget-Pct
024500              perform AA-Budget-Threshold-Check thru
024600                      AA-Budget-Threshold-Check-Exit.
024700*
024800 AA000-Exit.
024900     goback.
025000*
025100*****************************************************************
025200*    Amount - must parse, abs value <= 999,999,999, 2 decimals. *
025300*****************************************************************
025400 AA-Validate-Amount.
025500     move     Val-Amount-Field to WS-Work-Amount.
025600     if       WS-Work-Amount-Redef > 999999999
025700       or     WS-Work-Amount-Redef < -999999999
025800              move 10 to Val-Reason-Code
025900              go to AA-Validate-Amount-Exit.
026000     move     "Y" to Val-Valid-Flag.
026100*
026200 AA-Validate-Amount-Exit.
026300     exit.
026400*
026500*****************************************************************
026600*    Date - yyyy-mm-dd / dd/mm/yyyy / dd-mm-yyyy / yyyy/mm/dd    *
026700*    normalised to Val-Normalized-Date as yyyy-mm-dd.            *
026800*****************************************************************
026900 AA-Validate-Date.
027000     move     spaces to Val-Normalized-Date.
027100     move     Val-Text-Field (1:10) to WS-Scratch-Text (1:10).
027200*
027300     if       WS-Scratch-Text (5:1) = "-"
027400       and    WS-Scratch-Text (8:1) = "-"
027500              move WS-Scratch-Text (1:4)  to WS-Date-Ccyy
027600              move WS-Scratch-Text (6:2)  to WS-Date-Mm
027700              move WS-Scratch-Text (9:2)  to WS-Date-Dd
027800              go to AA-Date-Range-Check.
027900     if       WS-Scratch-Text (5:1) = "/"
028000       and    WS-Scratch-Text (8:1) = "/"
028100              move WS-Scratch-Text (1:4)  to WS-Date-Ccyy
028200              move WS-Scratch-Text (6:2)  to WS-Date-Mm
028300              move WS-Scratch-Text (9:2)  to WS-Date-Dd
028400              go to AA-Date-Range-Check.
028500     if       WS-Scratch-Text (3:1) = "/"
028600       and    WS-Scratch-Text (6:1) = "/"
028700              move WS-Scratch-Text (1:2)  to WS-Date-Dd
028800              move WS-Scratch-Text (4:2)  to WS-Date-Mm
028900              move WS-Scratch-Text (7:4)  to WS-Date-Ccyy
029000              go to AA-Date-Range-Check.
029100     if       WS-Scratch-Text (3:1) = "-"
029200       and    WS-Scratch-Text (6:1) = "-"
029300              move WS-Scratch-Text (1:2)  to WS-Date-Dd
029400              move WS-Scratch-Text (4:2)  to WS-Date-Mm
029500              move WS-Scratch-Text (7:4)  to WS-Date-Ccyy
029600              go to AA-Date-Range-Check.
029700*
029800     move     20 to Val-Reason-Code.
029900     go       to AA-Validate-Date-Exit.
030000*
030100 AA-Date-Range-Check.
030200     if       WS-Date-Mm < 1 or > 12
030300              move 21 to Val-Reason-Code
030400              go to AA-Validate-Date-Exit.
030500     if       WS-Date-Dd < 1
030600              move 22 to Val-Reason-Code
030700              go to AA-Validate-Date-Exit.
030800     perform  AA-Set-Leap-Flag thru AA-Set-Leap-Flag-Exit.
030900     set      WS-Month-Ix to WS-Date-Mm.
031000     move     WS-Days-In-Month-Tbl (WS-Month-Ix) to WS-Scratch-Len.
031100     if       WS-Date-Mm = 2 and WS-Is-Leap-Year
031200              add  1 to WS-Scratch-Len.
031300     if       WS-Date-Dd > WS-Scratch-Len
031400              move 22 to Val-Reason-Code
031500              go to AA-Validate-Date-Exit.
031600*
031700     move     WS-Date-Ccyy to Val-Normalized-Date (1:4).
031800     move     "-"          to Val-Normalized-Date (5:1).
031900     move     WS-Date-Mm   to Val-Normalized-Date (6:2).
032000     move     "-"          to Val-Normalized-Date (8:1).
032100     move     WS-Date-Dd   to Val-Normalized-Date (9:2).
032200     move     "Y"          to Val-Valid-Flag.
032300*
032400 AA-Validate-Date-Exit.
032500     exit.
032600*
032700 AA-Set-Leap-Flag.
032800     move     "N"  to WS-Leap-Flag.
032900     divide   WS-Date-Ccyy by 4 giving WS-Scratch-Ix
033000              remainder WS-Scratch-Len.
033100     if       WS-Scratch-Len not = zero
033200              go to AA-Set-Leap-Flag-Exit.
033300     move     "Y"  to WS-Leap-Flag.
033400     divide   WS-Date-Ccyy by 100 giving WS-Scratch-Ix
033500              remainder WS-Scratch-Len.
033600     if       WS-Scratch-Len not = zero
033700              go to AA-Set-Leap-Flag-Exit.
033800     move     "N"  to WS-Leap-Flag.
033900     divide   WS-Date-Ccyy by 400 giving WS-Scratch-Ix
034000              remainder WS-Scratch-Len.
034100     if       WS-Scratch-Len = zero
034200              move "Y" to WS-Leap-Flag.
034300*
034400 AA-Set-Leap-Flag-Exit.
034500     exit.
034600*
034700*****************************************************************
034800*    Currency - uppercase, must be ZAR/USD/EUR/GBP/JPY/CNY.      *
034900*****************************************************************
035000 AA-Validate-Currency.
035100     set      WS-Cur-Ix to 1.
035200     search   WS-Currency-Code-Tbl
035300              at end
035400                 move 30 to Val-Reason-Code
035500                 go to AA-Validate-Currency-Exit
035600              when WS-Currency-Code-Tbl (WS-Cur-Ix) = Val-Text-Field (1:3)
035700                 move "Y" to Val-Valid-Flag.
035800*
035900 AA-Validate-Currency-Exit.
036000     exit.
036100*
036200*****************************************************************
036300*    Description - non-blank after trim.                        *
036400*****************************************************************
036500 AA-Validate-Description.
036600     if       Val-Text-Field = spaces
036700              move 40 to Val-Reason-Code
036800              go to AA-Validate-Description-Exit.
036900     move     "Y" to Val-Valid-Flag.
037000*
037100 AA-Validate-Description-Exit.
037200     exit.
037300*
037400*****************************************************************
037500*    Entity name - non-blank, <= 30 chars, letters/digits/space  *
037600*    and - _ only (field itself is already pic x(30)).           *
037700*****************************************************************
037800 AA-Validate-Entity-Name.
037900     if       Val-Text-Field = spaces
038000              move 50 to Val-Reason-Code
038100              go to AA-Validate-Entity-Name-Exit.
038200     move     zero to Val-Reason-Code.
038300     perform  AA-Entity-Char-Test thru AA-Entity-Char-Test-Exit
038400              varying WS-Scratch-Ix from 1 by 1
038500              until WS-Scratch-Ix > 30
038600                 or Val-Reason-Code = 51.
038700     if       Val-Reason-Code = 51
038800              go to AA-Validate-Entity-Name-Exit.
038900     move     "Y" to Val-Valid-Flag.
039000*
039100 AA-Validate-Entity-Name-Exit.
039200     exit.
039300*
039400 AA-Entity-Char-Test.
039500     if       Val-Text-Field (WS-Scratch-Ix:1) not = space
039600       and    Val-Text-Field (WS-Scratch-Ix:1) not = "-"
039700       and    Val-Text-Field (WS-Scratch-Ix:1) not = "_"
039800       and    Val-Text-Field (WS-Scratch-Ix:1) not alphabetic
039900       and    Val-Text-Field (WS-Scratch-Ix:1) not numeric
040000              move 51 to Val-Reason-Code.
040100*
040200 AA-Entity-Char-Test-Exit.
040300     exit.
040400*
040500*****************************************************************
040600*    Category name - non-blank, <= 50 chars (field is x(40) in  *
040700*    this batch so the limit is academic), letters/digits/space *
040800*    and - _ / &.                                                *
040900*****************************************************************
041000 AA-Validate-Category-Name.
041100     if       Val-Text-Field = spaces
041200              move 60 to Val-Reason-Code
041300              go to AA-Validate-Category-Name-Exit.
041400     move     zero to Val-Reason-Code.
041500     perform  AA-Category-Char-Test thru AA-Category-Char-Test-Exit
041600              varying WS-Scratch-Ix from 1 by 1
041700              until WS-Scratch-Ix > 40
041800                 or Val-Reason-Code = 61.
041900     if       Val-Reason-Code = 61
042000              go to AA-Validate-Category-Name-Exit.
042100     move     "Y" to Val-Valid-Flag.
042200*
042300 AA-Validate-Category-Name-Exit.
042400     exit.
042500*
042600 AA-Category-Char-Test.
042700     if       Val-Text-Field (WS-Scratch-Ix:1) not = space
042800       and    Val-Text-Field (WS-Scratch-Ix:1) not = "-"
042900       and    Val-Text-Field (WS-Scratch-Ix:1) not = "_"
043000       and    Val-Text-Field (WS-Scratch-Ix:1) not = "/"
043100       and    Val-Text-Field (WS-Scratch-Ix:1) not = "&"
043200       and    Val-Text-Field (WS-Scratch-Ix:1) not alphabetic
043300       and    Val-Text-Field (WS-Scratch-Ix:1) not numeric
043400              move 61 to Val-Reason-Code.
043500*
043600 AA-Category-Char-Test-Exit.
043700     exit.
043800*
043900*****************************************************************
044000*    SA ID number - 13 digits, positions 1-6 = YYMMDD, century   *
044100*    resolved against today so DOB is not over 100 years ago,    *
044200*    position 11 = citizenship digit ('0' SA Citizen).           *
044300*****************************************************************
044400 AA-Validate-Sa-Id-Number.
044500     if       Val-Text-Field (1:13) is not numeric
044600              move 70 to Val-Reason-Code
044700              go to AA-Validate-Sa-Id-Number-Exit.
044800*
044900     move     Val-Text-Field (3:2) to WS-Date-Mm.
045000     move     Val-Text-Field (5:2) to WS-Date-Dd.
045100     move     Val-Text-Field (1:2) to WS-Id-Yy.
045200     accept   WS-Sys-Date-Redef from date yyyymmdd.
045300     move     WS-Sys-Ccyy to WS-Today-Ccyy.
045400     divide   WS-Today-Ccyy by 100 giving WS-Id-Century
045500              remainder WS-Century-Yy.
045600*
045700     if       WS-Id-Yy <= WS-Century-Yy
045800              compute WS-Id-Birth-Ccyy = (WS-Id-Century * 100) + WS-Id-Yy
045900     else
046000              compute WS-Id-Birth-Ccyy = ((WS-Id-Century - 1) * 100) + WS-Id-Yy.
046100*
046200     move     WS-Id-Birth-Ccyy to WS-Date-Ccyy.
046300     if       WS-Date-Mm < 1 or > 12
046400              move 71 to Val-Reason-Code
046500              go to AA-Validate-Sa-Id-Number-Exit.
046600     perform  AA-Set-Leap-Flag thru AA-Set-Leap-Flag-Exit.
046700     set      WS-Month-Ix to WS-Date-Mm.
046800     move     WS-Days-In-Month-Tbl (WS-Month-Ix) to WS-Scratch-Len.
046900     if       WS-Date-Mm = 2 and WS-Is-Leap-Year
047000              add 1 to WS-Scratch-Len.
047100     if       WS-Date-Dd < 1 or > WS-Scratch-Len
047200              move 72 to Val-Reason-Code
047300              go to AA-Validate-Sa-Id-Number-Exit.
047400*
047500     if       Val-Text-Field (11:1) = "0"
047600              move 0 to Val-Numeric-Field
047700     else
047800              move 1 to Val-Numeric-Field.
047900     move     "Y" to Val-Valid-Flag.
048000*
048100 AA-Validate-Sa-Id-Number-Exit.
048200     exit.
048300*
048400*****************************************************************
048500*    Bank account - digits only, generic 6-20, or per-bank       *
048600*    length when Val-Bank-Code is set.                           *
048700*****************************************************************
048800 AA-Validate-Bank-Account.
048900     move     spaces to WS-Scratch-Text.
049000     move     Val-Text-Field to WS-Scratch-Text.
049100     inspect  WS-Scratch-Text tallying WS-Scratch-Len
049200              for characters before trailing spaces.
049300     if       Val-Text-Field (1:WS-Scratch-Len) is not numeric
049400              move 80 to Val-Reason-Code
049500              go to AA-Validate-Bank-Account-Exit.
049600*
049700     move     6  to WS-Bank-Min-Len.
049800     move     20 to WS-Bank-Max-Len.
049900     if       Val-Bank-Absa
050000              move 10 to WS-Bank-Min-Len
050100              move 13 to WS-Bank-Max-Len
050200              go to AA-Validate-Bank-Account-Lengths-Set.
050300     if       Val-Bank-Standard
050400              move 10 to WS-Bank-Min-Len
050500              move 11 to WS-Bank-Max-Len
050600              go to AA-Validate-Bank-Account-Lengths-Set.
050700     if       Val-Bank-Fnb
050800              move 9  to WS-Bank-Min-Len
050900              move 10 to WS-Bank-Max-Len
051000              go to AA-Validate-Bank-Account-Lengths-Set.
051100     if       Val-Bank-Nedbank
051200              move 9  to WS-Bank-Min-Len
051300              move 11 to WS-Bank-Max-Len
051400              go to AA-Validate-Bank-Account-Lengths-Set.
051500     if       Val-Bank-Capitec
051600              move 10 to WS-Bank-Min-Len
051700              move 10 to WS-Bank-Max-Len
051800              go to AA-Validate-Bank-Account-Lengths-Set.
051900     if       Val-Bank-Investec
052000              move 11 to WS-Bank-Min-Len
052100              move 11 to WS-Bank-Max-Len.
052200*
052300 AA-Validate-Bank-Account-Lengths-Set.
052400     if       WS-Scratch-Len < WS-Bank-Min-Len or > WS-Bank-Max-Len
052500              move 81 to Val-Reason-Code
052600              go to AA-Validate-Bank-Account-Exit.
052700     move     "Y" to Val-Valid-Flag.
052800*
052900 AA-Validate-Bank-Account-Exit.
053000     exit.
053100*
053200*****************************************************************
053300*    Phone - strip space/dash/bracket, optional +27 or leading   *
053400*    0, then 9 more digits, normalise to +27 form.                *
053500*****************************************************************
053600 AA-Validate-Phone.
053700     move     spaces to WS-Phone-Work.
053800     move     zero   to WS-Phone-Len.
053900     perform  AA-Phone-Strip-Char thru AA-Phone-Strip-Char-Exit
054000              varying WS-Scratch-Ix from 1 by 1
054100              until WS-Scratch-Ix > 20.
054200*
054300     if       WS-Phone-Work (1:3) = "+27"
054400       and    WS-Phone-Len = 12
054500       and    WS-Phone-Work (4:9) is numeric
054600              move WS-Phone-Work (1:12) to Val-Normalized-Phone
054700              move "Y" to Val-Valid-Flag
054800              go to AA-Validate-Phone-Exit.
054900     if       WS-Phone-Work (1:1) = "0"
055000       and    WS-Phone-Len = 10
055100       and    WS-Phone-Work (2:9) is numeric
055200              move "+27" to Val-Normalized-Phone (1:3)
055300              move WS-Phone-Work (2:9) to Val-Normalized-Phone (4:9)
055400              move "Y" to Val-Valid-Flag
055500              go to AA-Validate-Phone-Exit.
055600     move     90 to Val-Reason-Code.
055700*
055800 AA-Validate-Phone-Exit.
055900     exit.
056000*
056100 AA-Phone-Strip-Char.
056200     if       Val-Text-Field (WS-Scratch-Ix:1) not = space
056300       and    Val-Text-Field (WS-Scratch-Ix:1) not = "-"
056400       and    Val-Text-Field (WS-Scratch-Ix:1) not = "("
056500       and    Val-Text-Field (WS-Scratch-Ix:1) not = ")"
056600              add 1 to WS-Phone-Len
056700              move Val-Text-Field (WS-Scratch-Ix:1)
056800                   to WS-Phone-Work (WS-Phone-Len:1).
056900*
057000 AA-Phone-Strip-Char-Exit.
057100     exit.
057200*
057300*****************************************************************
057400*    Tax year - integer between 2000 and (current year + 1).     *
057500*****************************************************************
057600 AA-Validate-Tax-Year.
057700     accept   WS-Sys-Date-Redef from date yyyymmdd.
057800     move     WS-Sys-Ccyy to WS-Today-Ccyy.
057900     if       Val-Numeric-Field (6:4) < 2000
058000       or     Val-Numeric-Field (6:4) > WS-Today-Ccyy + 1
058100              move 100 to Val-Reason-Code
058200              go to AA-Validate-Tax-Year-Exit.
058300     move     "Y" to Val-Valid-Flag.
058400*
058500 AA-Validate-Tax-Year-Exit.
058600     exit.
058700*
058800*****************************************************************
058900*    Budget record - entity/category non-blank, amount > 0,      *
059000*    period (if given) monthly/weekly/yearly/quarterly.          *
059100*****************************************************************
059200 AA-Validate-Budget-Record.
059300     if       Val-Text-Field = spaces
059400       or     Val-Second-Field = spaces
059500              move 110 to Val-Reason-Code
059600              go to AA-Validate-Budget-Record-Exit.
059700     move     Val-Amount-Field to WS-Work-Amount.
059800     if       WS-Work-Amount-Redef not > zero
059900              move 111 to Val-Reason-Code
060000              go to AA-Validate-Budget-Record-Exit.
060100     if       Val-Bank-Code not = spaces
060200       and    Val-Bank-Code not = "MONTHLY"
060300       and    Val-Bank-Code not = "WEEKLY"
060400       and    Val-Bank-Code not = "YEARLY"
060500       and    Val-Bank-Code not = "QUARTERLY"
060600              move 112 to Val-Reason-Code
060700              go to AA-Validate-Budget-Record-Exit.
060800     move     "Y" to Val-Valid-Flag.
060900*
061000 AA-Validate-Budget-Record-Exit.
061100     exit.
061200*
061300*****************************************************************
061400*    Budget threshold - warning >= 80%, critical >= 100% of      *
061500*    budget.  Val-Amount-Field = spend, Val-Second-Field(1:10)   *
061600*    unused; ratio returned in Val-Reason-Code as whole percent  *
061700*    (caller compares >= 80 / >= 100).                           *
061800*****************************************************************
061900 AA-Budget-Threshold-Check.
062000     if       Val-Numeric-Field = zero
062100              move zero to Val-Reason-Code
062200              go to AA-Budget-Threshold-Check-Exit.
062300     compute  Val-Reason-Code rounded =
062400              (Val-Amount-Field * 100) / Val-Numeric-Field.
062500     move     "Y" to Val-Valid-Flag.
062600*
062700 AA-Budget-Threshold-Check-Exit.
062800     exit.
