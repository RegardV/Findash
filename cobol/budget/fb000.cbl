000100*****************************************************************
000200*                                                               *
000300*        Family Budget - Start Of Day / Batch Driver            *
000400*           Owns the one Summary-Totals block for the run and   *
000500*           chains the Edit/Categorize job into the Summary &   *
000600*           Reporting job.                                      *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200     program-id.         fb000.
001300*
001400     author.             F Bryant.
001500*
001600     installation.       Applewood Computers - Family Budget.
001700*
001800     date-written.       11/01/2026.
001900*
002000     date-compiled.
002100*
002200     security.           Copyright (C) 2026 & later, Vincent Bryan Coen.
002300                         Distributed under the GNU General Public License.
002400                         See the file COPYING for details.
002500*
002600*    Remarks.            This is the one program in the suite
002700*                        that a job card runs directly - it owns
002800*                        the Summary-Totals/Consistency-Totals
002900*                        block (see copybooks-wsfbtot.cob) for
003000*                        the whole run, zeroes it including
003100*                        every slot of the category table, then
003200*                        chains fb010 and fb020 against it in
003300*                        turn so the Summary-Report's grand
003400*                        totals carry both halves of the run.
003500*                        A one-line completion message is put
003600*                        to the console at the end so the
003700*                        operator does not have to go and read
003800*                        the Summary-Report just to see the run
003900*                        went through.
004000*
004100*    Version.            See Prog-Name in Ws.
004200*
004300*    Called by.          Job card / console run command only.
004400*
004500*    Called modules.     fb010  (Edit & Categorize Transactions).
004600*                        fb020  (Summary & Reporting).
004700*
004800*    Files used.         None directly - all opened by fb010/
004900*                        fb020/fb035 against the logical names
005000*                        set up by the job card.
005100*
005200* Changes:
005210* 14/03/91 vbc -    .01 Written as hl000, the old Household Ledger
005220*                       suite's Start of Day - single chequebook
005230*                       file, no categorisation, no tax tables.
005240* 22/09/93 vbc -    .02 Added the run-date accept from the system
005250*                       clock rather than operator keyed entry.
005260* 07/02/96 jt  -    .03 Hl000 given its own completion message to
005270*                       console - previously silent on success.
005280* 11/11/98 vbc -    .04 Y2K remediation - all 2-digit year work
005290*                       fields in hl000/hl010 widened to Ccyy.
005300* 19/06/01 mh  -    .05 Chequebook file retired, hl000 now chains
005310*                       hl010 (bank statement import) in its place.
005320* 30/01/04 vbc -    .06 Migrated to Open Cobol, column-7 comments
005330*                       restored after a brief free-format spell.
005340* 12/08/07 dks -    .07 Added the category-table clear loop ahead
005350*                       of hl010 - prior builds left stale slots.
005360* 25/03/12 vbc -    .08 Copyright notice update superseding all
005370*                       previous notices.
005380* 16/04/24 vbc -    .09 Copyright notice update superseding all
005390*                       previous notices (second pass, see house
005400*                       boilerplate).
005410* 11/01/26 fb  - 1.0.00 Renamed hl000 to fb000 for the new Family
005420*                       Budget suite - multi-currency and SA tax
005430*                       estimate addendum replace the old single-
005440*                       account household ledger; chains fb010
005450*                       then fb020 against the shared totals block -
005460*                       ticket FB-0001.
005470*
005500*****************************************************************
005600*
005700* Copyright Notice.
005800* ****************
005900*
006000* This notice supersedes all prior copyright notices & was updated 2024-04-16.
006100*
006200* These files and programs are part of the Applewood Computers Accounting
006300* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006400*
006500* This program is now free software; you can redistribute it and/or modify it
006600* under the terms listed here and of the GNU General Public License as
006700* published by the Free Software Foundation; version 3 and later as revised
006800* for PERSONAL USAGE ONLY and that includes for use within a business but
006900* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
007000*
007100* ACAS is distributed in the hope that it will be useful, but WITHOUT
007200* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007300* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007400* for more details.
007500*
007600*****************************************************************
007700*
007800 environment             division.
007900*===============================
008000*
008100 configuration           section.
008200 special-names.
008300     class WS-Digits     is  "0123456789".
008400     C01 is TOP-OF-FORM.
008500*
008600 data                    division.
008700*===============================
008800*
008900 working-storage section.
009000*-----------------------
009100 77  Prog-Name           pic x(15)  value "FB000 (1.0.00)".
009200*
009300*  One instance of the run's shared totals block - passed by
009400*    reference to both fb010 and fb020.  See copybooks-wsfbtot.cob
009500*    remarks for which paragraph in which job adds what.
009600 copy "wsfbtot.cob".
009700*
009800 01  WS-Run-Switches.
009900     03  WS-Run-Code         pic 9(2)  comp  value zero.
010000     03  Filler              pic x(2).
010100*
010200*  Run date, captured once at Start of Day for the completion
010300*    message - the ccyy/mm/dd split is what gets set from the
010400*    system clock, the flat alpha view is there for anyone who
010500*    later wants the whole stamp moved around in one piece.
010600 01  WS-Run-Date-Group.
010700     03  WS-Run-Date-8.
010800         05  Run-Ccyy            pic 9(4).
010900         05  Run-Mm              pic 9(2).
011000         05  Run-Dd              pic 9(2).
011100     03  Filler                  pic x(2).
011200 01  WS-Run-Date-Redef redefines WS-Run-Date-Group
011300                       pic x(10).
011400*
011500*  Run time, same idea as the date group above.
011600 01  WS-Run-Time-Group.
011700     03  WS-Run-Time-6.
011800         05  Run-Hh              pic 9(2).
011900         05  Run-Mi              pic 9(2).
012000         05  Run-Ss              pic 9(2).
012100     03  Filler                  pic x(2).
012200 01  WS-Run-Time-Redef redefines WS-Run-Time-Group
012300                       pic x(8).
012400*
012500*  One-line completion banner for the console - built up from
012600*    the run's headline counts once fb010 and fb020 are both
012700*    done, then written as a flat line via the redefines below.
012800 01  WS-Run-Message.
012900     03  RM-Label                pic x(20)
013000                                 value "FB000 run complete -".
013100     03  RM-Read-Label           pic x(8)  value " Read:".
013200     03  RM-Read-Count           pic zz,zz9.
013300     03  RM-Err-Label            pic x(8)  value " Errs:".
013400     03  RM-Err-Count            pic zz,zz9.
013500     03  Filler                  pic x(32).
013600 01  WS-Run-Message-Redef redefines WS-Run-Message
013700                          pic x(80).
013800*
013900 procedure division.
014000*==================
014100*
014200 AA000-Main.
014300     perform  AA010-Start-Of-Day thru AA010-Start-Of-Day-Exit.
014400     perform  AA020-Run-Edit-Categorize thru
014500              AA020-Run-Edit-Categorize-Exit.
014600     perform  AA030-Run-Summary-Report thru
014700              AA030-Run-Summary-Report-Exit.
014800     perform  AA040-Print-Completion-Message thru
014900              AA040-Print-Completion-Message-Exit.
015000     stop     run.
015100*
015200*****************************************************************
015300*    Zero the shared totals block, including every slot of the   *
015400*    category table, before either job touches it.               *
015500*****************************************************************
015600 AA010-Start-Of-Day.
015700     move     zero        to Tot-Transactions
015800                             Tot-Income
015900                             Tot-Expenses
016000                             Tot-Net-Cash-Flow
016100                             Tot-Categorized
016200                             Tot-Uncategorized
016300                             Tot-Errors
016400                             Tot-Cat-Used
016500                             Con-Duplicates
016600                             Con-Future-Dated
016700                             Con-Stale-Dated.
016800     move     30          to Tot-Cat-Max.
016900     move     high-values to Tot-Date-Earliest.
017000     move     low-values  to Tot-Date-Latest.
017100     move     zero        to WS-Run-Code.
017200     perform  AA015-Clear-Category-Table thru
017300              AA015-Clear-Category-Table-Exit
017400              varying Tot-Cat-Ix from 1 by 1
017500              until Tot-Cat-Ix > Tot-Cat-Max.
017600     accept    WS-Run-Date-8 from date yyyymmdd.
017700     accept    WS-Run-Time-6 from time.
017800*
017900 AA010-Start-Of-Day-Exit.
018000     exit.
018100*
018200 AA015-Clear-Category-Table.
018300     move     spaces to Tot-Cat-Name (Tot-Cat-Ix).
018400     move     zero   to Tot-Cat-Count (Tot-Cat-Ix)
018500                        Tot-Cat-Amount (Tot-Cat-Ix).
018600*
018700 AA015-Clear-Category-Table-Exit.
018800     exit.
018900*
019000 AA020-Run-Edit-Categorize.
019100     call     "FB010" using WS-Summary-Totals
019200                           WS-Consistency-Totals.
019300*
019400 AA020-Run-Edit-Categorize-Exit.
019500     exit.
019600*
019700 AA030-Run-Summary-Report.
019800     call     "FB020" using WS-Summary-Totals
019900                           WS-Consistency-Totals.
020000*
020100 AA030-Run-Summary-Report-Exit.
020200     exit.
020300*
020400*****************************************************************
020500*    Tell the operator the run went through without making them *
020600*    go and read the Summary-Report first.                      *
020700*****************************************************************
020800 AA040-Print-Completion-Message.
020900     move     Tot-Transactions to RM-Read-Count.
021000     move     Tot-Errors       to RM-Err-Count.
021100     display  WS-Run-Message-Redef upon console.
021200*
021300 AA040-Print-Completion-Message-Exit.
021400     exit.
021500*
