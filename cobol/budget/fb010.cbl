000100*****************************************************************
000200*                                                               *
000300*        Family Budget - Edit & Categorize Transactions         *
000400*           Validates Transactions-In, scores each record       *
000500*           against the rule engine, writes Transactions-Out    *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.         fb010.
001200*
001300     author.             F Bryant.
001400*
001500     installation.       Applewood Computers - Family Budget.
001600*
001700     date-written.       06/01/2026.
001800*
001900     date-compiled.
002000*
002100     security.           Copyright (C) 2026 & later, Vincent Bryan Coen.
002200                         Distributed under the GNU General Public License.
002300                         See the file COPYING for details.
002400*
002500*    Remarks.            Reads Transactions-In one record at a time,
002600*                        calls fb005 to edit amount/date/currency/
002700*                        description/entity, rejects failures to the
002800*                        Error-Report with a reason code, calls fb015
002900*                        to score accepted records, runs the batch
003000*                        consistency pass (duplicates, future-dated,
003100*                        stale-dated) and writes Transactions-Out.
003200*
003300*    Version.            See Prog-Name in Ws.
003400*
003500*    Called by.          fb000 (Start of Day), once per run - passed
003600*                        the shared WS-Summary-Totals block so the
003700*                        record/reject counts are there for fb020's
003800*                        grand totals.
003900*
004000*    Called modules.     fb005  (Data Validator).
004100*                        fb015  (Categorization Rule Engine).
004200*
004300*    Files used.         Transactions-In  - input.
004400*                        Transactions-Out - output, accepted records only.
004500*                        Error-Report     - output, rejects + counts.
004600*
004700*    Error messages used.
004800*                        None - reject reason is fb005's numeric
004900*                        Val-Reason-Code, printed as-is on Error-Report.
005000*
005100* Changes:
005200* 02/05/89 vbc -    .01 Written as hl010, the old Household Ledger
005300*                       suite's Read & Edit job - cheque register
005400*                       import, amount and date checks only.
005500* 11/08/94 vbc -    .02 Error-Report added - rejects were silently
005600*                       dropped before this, with only a run count.
005700* 30/01/98 jt  -    .03 Duplicate-entry check added (date+amount
005800*                       key) after a double-keyed cheque went
005900*                       through twice in the same run.
006000* 19/11/98 vbc -    .04 Y2K remediation - Tot-Date-Earliest/Latest
006100*                       and all date-compare work widened to Ccyy.
006200* 04/06/03 mh  -    .05 Future-dated transaction count added -
006300*                       cheques post-dated past the run date were
006400*                       going through uncaught.
006500* 27/02/08 dks -    .06 Duplicate key widened to date+description+
006600*                       amount - date+amount alone was too loose
006700*                       once the household ran two accounts.
006800* 02/03/09 vbc -        Migration to Open Cobol v3.00.00.
006900* 14/10/15 rgc -    .07 Stale-dated (>10 years) count added at
007000*                       Home Affairs' request for the SARS filing.
007100* 16/04/24 vbc -        Copyright notice update superseding all
007200*                       previous notices.
007300* 06/01/26 fb  - 1.0.00 Renamed hl010 to fb010 for the Family
007400*                       Budget suite - rule-engine categorize
007500*                       pass (fb015) wired onto the edit loop
007600*                       alongside the existing consistency checks.
007700*
007800*****************************************************************
007900*
008000* Copyright Notice.
008100* ****************
008200*
008300* This notice supersedes all prior copyright notices & was updated 2024-04-16.
008400*
008500* These files and programs are part of the Applewood Computers Accounting
008600* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
008700*
008800* This program is now free software; you can redistribute it and/or modify it
008900* under the terms listed here and of the GNU General Public License as
009000* published by the Free Software Foundation; version 3 and later as revised
009100* for PERSONAL USAGE ONLY and that includes for use within a business but
009200* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
009300*
009400* ACAS is distributed in the hope that it will be useful, but WITHOUT
009500* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
009600* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
009700* for more details.
009800*
009900*****************************************************************
010000*
010100 environment             division.
010200*===============================
010300*
010400 configuration           section.
010500 special-names.
010600     class WS-Digits     is  "0123456789".
010700     C01 is TOP-OF-FORM.
010800*
010900 input-output            section.
011000 file-control.
011100 copy "selfbtin.cob".
011200 copy "selfbtou.cob".
011300 copy "selfberr.cob".
011400*
011500 data                    division.
011600*===============================
011700*
011800 file section.
011900*
012000 copy "fdfbtin.cob".
012100 copy "fdfbtou.cob".
012200 copy "fdfberr.cob".
012300*
012400 working-storage section.
012500*-----------------------
012600 77  Prog-Name           pic x(15)  value "FB010 (1.0.00)".
012700*
012800 01  WS-File-Flags.
012900     03  FB-TIN-Status       pic xx.
013000         88  FB-TIN-Ok           value "00".
013100         88  FB-TIN-Eof          value "10" high-values.
013200     03  FB-TOU-Status       pic xx.
013300         88  FB-TOU-Ok           value "00".
013400     03  FB-ERR-Status       pic xx.
013500         88  FB-ERR-Ok           value "00".
013600     03  Filler              pic x(2).
013700*
013800 01  WS-Record-Switches.
013900     03  WS-Record-Valid     pic x  value "N".
014000         88  WS-Record-Is-Valid  value "Y".
014100     03  WS-Reject-Field     pic x(2)   value spaces.
014200     03  WS-Reject-Reason    pic 999    value zero.
014300     03  Filler              pic x(4).
014400*
014500*  Working copy of the record being edited/categorized - see
014600*    copybooks-wsfbcat.cob for the full field-by-field map.
014700 copy "wsfbcat.cob".
014800*
014900*  Call interface into fb005 (one field checked per call).
015000 copy "wsfbval.cob".
015100*
015200*  Call interface into fb015 (one description scored per call).
015300 copy "wsfbscr.cob".
015400*
015500 01  WS-Sys-Date-Work.
015600     03  WS-Sys-Ccyy         pic 9(4).
015700     03  WS-Sys-Mm           pic 9(2).
015800     03  WS-Sys-Dd           pic 9(2).
015900     03  Filler              pic x(1).
016000 01  WS-Sys-Date-Redef redefines WS-Sys-Date-Work
016100                        pic 9(8).
016200*
016300*  Accepted-record key table for the duplicate-detection pass -
016400*    find-or-add scan, same idiom as fb015's score-slot table.
016500 01  WS-Dup-Work.
016600     03  WS-Dup-Count        pic 9(4)  comp  value zero.
016700     03  WS-Dup-Row  occurs 500 times
016800                     indexed by  WS-Dup-Ix.
016900         05  Dup-Date            pic x(10).
017000         05  Dup-Description     pic x(40).
017100         05  Dup-Amount          pic s9(9)v99  comp-3.
017200     03  Filler              pic x(5).
017300 01  WS-Dup-Found            pic x  value "N".
017400     88  WS-Dup-Is-Found         value "Y".
017500*
017600*  One error-report print line - reject or consistency count,
017700*    132 cols, flat-view redefines used when the line is moved
017800*    to the FD record in one shot.
017900 01  WS-Error-Line.
018000     03  El-Date             pic x(10).
018100     03  Filler              pic x(2)   value spaces.
018200     03  El-Field            pic x(2).
018300     03  Filler              pic x(2)   value spaces.
018400     03  El-Reason           pic 999.
018500     03  Filler              pic x(3)   value spaces.
018600     03  El-Description      pic x(40).
018700     03  Filler              pic x(70)  value spaces.
018800 01  WS-Error-Line-Redef redefines WS-Error-Line
018900                         pic x(132).
019000*
019100 01  WS-Count-Line.
019200     03  CL-Label            pic x(40).
019300     03  CL-Count            pic zz,zz9.
019400     03  Filler              pic x(85)  value spaces.
019500*
019600 linkage section.
019700*--------------
019800*
019900*  Shared with fb000/fb020 so rejected/read counts reach the
020000*    summary report's grand totals - see copybooks-wsfbtot.cob.
020100 copy "wsfbtot.cob".
020200*
020300 procedure division using WS-Summary-Totals
020400                         WS-Consistency-Totals.
020500*==========================================
020600*
020700 AA000-Main.
020800     perform  AA005-Open-Files thru AA005-Open-Files-Exit.
020900     perform  AA015-Read-Transaction thru AA015-Read-Transaction-Exit.
021000     perform  AA010-Edit-Transaction thru AA010-Edit-Transaction-Exit
021100              until FB-TIN-Eof.
021200     perform  AA090-Print-Consistency-Counts thru
021300              AA090-Print-Consistency-Counts-Exit.
021400     perform  AA099-Close-Files thru AA099-Close-Files-Exit.
021500     goback.
021600*
021700 AA005-Open-Files.
021800     open     input   FB-Transactions-In-File.
021900     open     output  FB-Transactions-Out-File.
022000     open     output  FB-Error-Report-File.
022100*
022200 AA005-Open-Files-Exit.
022300     exit.
022400*
022500 AA015-Read-Transaction.
022600     read     FB-Transactions-In-File
022700              at end
022800                 move high-values to FB-TIN-Status.
022900*
023000 AA015-Read-Transaction-Exit.
023100     exit.
023200*
023300*****************************************************************
023400*    Edit one record through fb005, field by field; on the       *
023500*    first failure reject it, else categorize and write it.      *
023600*****************************************************************
023700 AA010-Edit-Transaction.
023800     add      1 to Tot-Transactions.
023900     move     "N"    to WS-Record-Valid.
024000     move     spaces to WS-Reject-Field.
024100     move     zero   to WS-Reject-Reason.
024200     move     spaces to WS-Categorized-Transaction.
024300*
024400     set      Val-Chk-Amount to true.
024500     move     Trn-Amount to Val-Amount-Field.
024600     call     "FB005" using FB005-Linkage.
024700     if       not Val-Is-Valid
024800              move "AM" to WS-Reject-Field
024900              move Val-Reason-Code to WS-Reject-Reason
025000              go to AA010-Reject.
025100*
025200     set      Val-Chk-Date to true.
025300     move     spaces to Val-Text-Field.
025400     move     Trn-Date to Val-Text-Field (1:10).
025500     call     "FB005" using FB005-Linkage.
025600     if       not Val-Is-Valid
025700              move "DT" to WS-Reject-Field
025800              move Val-Reason-Code to WS-Reject-Reason
025900              go to AA010-Reject.
026000     move     Val-Normalized-Date to WS-Trn-Date.
026100*
026200     set      Val-Chk-Currency to true.
026300     move     spaces to Val-Text-Field.
026400     move     Trn-Currency to Val-Text-Field (1:3).
026500     call     "FB005" using FB005-Linkage.
026600     if       not Val-Is-Valid
026700              move "CR" to WS-Reject-Field
026800              move Val-Reason-Code to WS-Reject-Reason
026900              go to AA010-Reject.
027000*
027100     set      Val-Chk-Description to true.
027200     move     spaces to Val-Text-Field.
027300     move     Trn-Description to Val-Text-Field.
027400     call     "FB005" using FB005-Linkage.
027500     if       not Val-Is-Valid
027600              move "DS" to WS-Reject-Field
027700              move Val-Reason-Code to WS-Reject-Reason
027800              go to AA010-Reject.
027900*
028000     set      Val-Chk-Entity-Name to true.
028100     move     spaces to Val-Text-Field.
028200     move     Trn-Entity to Val-Text-Field (1:30).
028300     call     "FB005" using FB005-Linkage.
028400     if       not Val-Is-Valid
028500              move "EN" to WS-Reject-Field
028600              move Val-Reason-Code to WS-Reject-Reason
028700              go to AA010-Reject.
028800*
028900     move     "Y" to WS-Record-Valid.
029000     perform  AA020-Build-Output-Record thru AA020-Build-Output-Record-Exit.
029100     perform  AA030-Categorize-Transaction thru
029200              AA030-Categorize-Transaction-Exit.
029300     perform  AA080-Consistency-Pass thru AA080-Consistency-Pass-Exit.
029400     perform  AA040-Write-Output-Record thru AA040-Write-Output-Record-Exit.
029500     go       to AA010-Edit-Transaction-Exit.
029600*
029700 AA010-Reject.
029800     add      1 to Tot-Errors.
029900     move     Trn-Date to El-Date.
030000     move     WS-Reject-Field to El-Field.
030100     move     WS-Reject-Reason to El-Reason.
030200     move     Trn-Description to El-Description.
030300     perform  AA050-Print-Error-Line thru AA050-Print-Error-Line-Exit.
030400*
030500 AA010-Edit-Transaction-Exit.
030600     perform  AA015-Read-Transaction thru AA015-Read-Transaction-Exit.
030700     exit.
030800*
030900*****************************************************************
031000*    Copy the validated Trn- fields (and fb005's normalised      *
031100*    date) into the working record fb015 and the output file     *
031200*    both use.                                                   *
031300*****************************************************************
031400 AA020-Build-Output-Record.
031500     move     Trn-Description to WS-Trn-Description.
031600     move     WS-Trn-Description to WS-Trn-Description-Lc.
031700     inspect  WS-Trn-Description-Lc converting
031800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031900              to  "abcdefghijklmnopqrstuvwxyz".
032000     move     Trn-Amount    to WS-Trn-Amount.
032100     move     Trn-Currency  to WS-Trn-Currency.
032200     move     Trn-Entity    to WS-Trn-Entity.
032300     move     Trn-Reference to WS-Trn-Reference.
032400     move     spaces to WS-Ctr-Category WS-Ctr-Label.
032500     move     zero   to WS-Ctr-Confidence.
032600     move     "U"    to WS-Ctr-Status.
032700*
032800 AA020-Build-Output-Record-Exit.
032900     exit.
033000*
033100*****************************************************************
033200*    Score the description through fb015 and keep its verdict.   *
033300*****************************************************************
033400 AA030-Categorize-Transaction.
033500     move     WS-Trn-Description-Lc to Scr-Description.
033600     move     WS-Trn-Amount          to Scr-Amount.
033700     move     spaces                 to Scr-Category Scr-Label.
033800     move     zero                   to Scr-Confidence.
033900     move     "U"                    to Scr-Status.
034000     call     "FB015" using FB015-Linkage.
034100     move     Scr-Category    to WS-Ctr-Category.
034200     move     Scr-Label       to WS-Ctr-Label.
034300     move     Scr-Confidence  to WS-Ctr-Confidence.
034400     move     Scr-Status      to WS-Ctr-Status.
034500*
034600 AA030-Categorize-Transaction-Exit.
034700     exit.
034800*
034900*****************************************************************
035000*    Batch-level checks on the accepted record - duplicate key,  *
035100*    future-dated, more than 10 years stale.                     *
035200*****************************************************************
035300 AA080-Consistency-Pass.
035400     accept   WS-Sys-Date-Redef from date yyyymmdd.
035500     if       WS-Trn-Date (1:4) > WS-Sys-Ccyy
035600              add 1 to Con-Future-Dated
035700       else
035800         if    WS-Trn-Date (1:4) = WS-Sys-Ccyy
035900           and WS-Trn-Date (6:2) > WS-Sys-Mm
036000                 add 1 to Con-Future-Dated.
036100     subtract 10 from WS-Sys-Ccyy.
036200     if       WS-Trn-Date (1:4) < WS-Sys-Ccyy
036300              add 1 to Con-Stale-Dated.
036400*
036500     move     "N" to WS-Dup-Found.
036600     perform  AA085-Test-Dup-Row thru AA085-Test-Dup-Row-Exit
036700              varying WS-Dup-Ix from 1 by 1
036800              until WS-Dup-Ix > WS-Dup-Count
036900                 or WS-Dup-Is-Found.
037000     if       WS-Dup-Is-Found
037100              add 1 to Con-Duplicates
037200              go to AA080-Consistency-Pass-Exit.
037300     if       WS-Dup-Count > 499
037400              go to AA080-Consistency-Pass-Exit.
037500     add      1 to WS-Dup-Count.
037600     set      WS-Dup-Ix to WS-Dup-Count.
037700     move     WS-Trn-Date        to Dup-Date (WS-Dup-Ix).
037800     move     WS-Trn-Description to Dup-Description (WS-Dup-Ix).
037900     move     WS-Trn-Amount      to Dup-Amount (WS-Dup-Ix).
038000*
038100 AA080-Consistency-Pass-Exit.
038200     exit.
038300*
038400 AA085-Test-Dup-Row.
038500     if       Dup-Date (WS-Dup-Ix) = WS-Trn-Date
038600       and    Dup-Description (WS-Dup-Ix) = WS-Trn-Description
038700       and    Dup-Amount (WS-Dup-Ix) = WS-Trn-Amount
038800              move "Y" to WS-Dup-Found.
038900*
039000 AA085-Test-Dup-Row-Exit.
039100     exit.
039200*
039300 AA040-Write-Output-Record.
039400     move     WS-Trn-Date        to Tou-Trn-Date.
039500     move     WS-Trn-Description to Tou-Trn-Description.
039600     move     WS-Trn-Amount      to Tou-Trn-Amount.
039700     move     WS-Trn-Currency    to Tou-Trn-Currency.
039800     move     WS-Trn-Entity      to Tou-Trn-Entity.
039900     move     WS-Trn-Reference   to Tou-Trn-Reference.
040000     move     WS-Ctr-Category    to Tou-Ctr-Category.
040100     move     WS-Ctr-Label       to Tou-Ctr-Label.
040200     move     WS-Ctr-Confidence  to Tou-Ctr-Confidence.
040300     move     WS-Ctr-Status      to Tou-Ctr-Status.
040400     if       WS-Ctr-Is-Categorized
040500              add 1 to Tot-Categorized
040600       else
040700              add 1 to Tot-Uncategorized.
040800     write    FB-Trans-Out-Record.
040900*
041000 AA040-Write-Output-Record-Exit.
041100     exit.
041200*
041300 AA050-Print-Error-Line.
041400     write    FB-Error-Print-Line from WS-Error-Line-Redef.
041500*
041600 AA050-Print-Error-Line-Exit.
041700     exit.
041800*
041900*****************************************************************
042000*    Footer on the Error-Report - one line per consistency       *
042100*    count, plus the run's total rejects.                        *
042200*****************************************************************
042300 AA090-Print-Consistency-Counts.
042400     move     spaces to WS-Error-Line.
042500     write    FB-Error-Print-Line from WS-Error-Line-Redef.
042600     move     "Records rejected by validation ...." to CL-Label.
042700     move     Tot-Errors to CL-Count.
042800     write    FB-Error-Print-Line from WS-Count-Line.
042900     move     "Duplicate date/description/amount ..." to CL-Label.
043000     move     Con-Duplicates to CL-Count.
043100     write    FB-Error-Print-Line from WS-Count-Line.
043200     move     "Future-dated transactions ..........." to CL-Label.
043300     move     Con-Future-Dated to CL-Count.
043400     write    FB-Error-Print-Line from WS-Count-Line.
043500     move     "Transactions more than 10 years old .." to CL-Label.
043600     move     Con-Stale-Dated to CL-Count.
043700     write    FB-Error-Print-Line from WS-Count-Line.
043800*
043900 AA090-Print-Consistency-Counts-Exit.
044000     exit.
044100*
044200 AA099-Close-Files.
044300     close    FB-Transactions-In-File.
044400     close    FB-Transactions-Out-File.
044500     close    FB-Error-Report-File.
044600*
044700 AA099-Close-Files-Exit.
044800     exit.
044900*
