000100*****************************************************************
000200*                                                               *
000300*        Family Budget - Categorization Rule Engine             *
000400*           Weighted Pattern / Keyword Scoring Routine          *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000*
001100     program-id.         fb015.
001200*
001300     author.             F Bryant.
001400*
001500     installation.       Applewood Computers - Family Budget.
001600*
001700     date-written.       05/01/2026.
001800*
001900     date-compiled.
002000*
002100     security.           Copyright (C) 2026 & later, Vincent Bryan Coen.
002200                         Distributed under the GNU General Public License.
002300                         See the file COPYING for details.
002400*
002500*    Remarks.            Scores one transaction description against the
002600*                        SA household rule table - weighted pattern
002700*                        (0.40) and keyword (0.20) substring matches,
002800*                        own-label-name bonus (0.30), amount bonus
002900*                        (0.10) for the categories the household rule
003000*                        base calls out, capped at 1.00, assigned only
003100*                        at or above the 0.70 confidence floor.
003200*
003300*    Version.            See Prog-Name in Ws.
003400*
003500*    Called by.          fb010 (AA030-Categorize-Transaction), once
003600*                        per validated transaction.
003700*
003800*    Called modules.     None.
003900*
004000*    Files used.         Rules-In - read once on the first call to
004100*                        load WS-Rule-Table; if empty the built-in
004200*                        WS-Rule-Defaults starter set is used instead.
004300*
004400*    Error messages used.
004500*                        None - caller interprets Scr-Status.
004600*
004700* Changes:
004800* 18/07/90 vbc -    .01 Written as hl015, the old Household Ledger
004900*                       suite's categoriser - straight keyword
005000*                       match against a fixed 12-label list.
005100* 02/04/94 vbc -    .02 Pattern table split out from the keyword
005200*                       table so merchant-name fragments could be
005300*                       matched without a full keyword hit.
005400* 21/01/97 jt  -    .03 Weighted scoring added - a keyword-only
005500*                       match was outscoring a pattern-plus-
005600*                       keyword match on the same transaction.
005700* 17/12/98 vbc -    .04 Y2K remediation - rule table's effective-
005800*                       date window widened to Ccyy on both ends.
005900* 09/05/02 mh  -    .05 Rule table changed to load-once into a
006000*                       table handler rather than re-read per
006100*                       transaction - hl010's run time had grown
006200*                       with the household's transaction count.
006300* 14/09/06 dks -    .06 Label count raised from 12 to 16 to match
006400*                       the widened Summary-Report category list.
006500* 11/03/13 vbc -    .07 Migrated to Open Cobol, rule table now
006600*                       copybook-resident rather than a separate
006700*                       load module.
006800* 16/04/24 vbc -        Copyright notice update superseding all
006900*                       previous notices.
007000* 05/01/26 fb  - 1.0.00 Created - load-once rule table, weighted
007100*                       scoring, first call to fb010's edit pass.
007200* 12/01/26 fb  - 1.0.01 Own-label-name and amount bonuses added -
007300*                       ticket FB-0009 (scores were low on fuel
007400*                       spend that only matched the fuel keyword).
007500* 23/01/26 fb  - 1.0.02 Amount-bonus chain in BB040-Apply-Slot-
007600*                       Bonus moved off EVALUATE onto IF/GO TO to
007700*                       match the rest of the module - ticket
007800*                       FB-0014.
007810* 26/01/26 fb  - 1.0.03 Built-in default rule table (wsfbrtb.cob)
007820*                       widened from one pattern/one keyword per
007830*                       label to the full 209-row SA household
007840*                       default set - ticket FB-0016.
007900*
008000*****************************************************************
008100*
008200* Copyright Notice.
008300* ****************
008400*
008500* This notice supersedes all prior copyright notices & was updated 2024-04-16.
008600*
008700* These files and programs are part of the Applewood Computers Accounting
008800* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
008900*
009000* This program is now free software; you can redistribute it and/or modify it
009100* under the terms listed here and of the GNU General Public License as
009200* published by the Free Software Foundation; version 3 and later as revised
009300* for PERSONAL USAGE ONLY and that includes for use within a business but
009400* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
009500*
009600* ACAS is distributed in the hope that it will be useful, but WITHOUT
009700* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
009800* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
009900* for more details.
010000*
010100*****************************************************************
010200*
010300 environment             division.
010400*===============================
010500*
010600 configuration           section.
010700 special-names.
010800     class Rtb-Digits    is  "0123456789".
010900     C01 is TOP-OF-FORM.
011000*
011100 input-output            section.
011200 file-control.
011300 copy "selfbrul.cob".
011400*
011500 data                    division.
011600*===============================
011700*
011800 file section.
011900*
012000 copy "fdfbrul.cob".
012100*
012200 working-storage section.
012300*-----------------------
012400 77  Prog-Name           pic x(15)  value "FB015 (1.0.03)".
012500*
012600 01  WS-File-Flags.
012700     03  FB-RUL-Status       pic xx.
012800         88  FB-RUL-Ok           value "00".
012900         88  FB-RUL-Eof          value "10" high-values.
013000     03  WS-Table-Loaded     pic x  value "N".
013100         88  WS-Is-Loaded        value "Y".
013200     03  Filler              pic x(4).
013300*
013400 01  WS-Description-Work     pic x(40).
013500*
013600 01  WS-Amount-Work      pic s9(9)v99  comp-3.
013700 01  WS-Amount-Redef redefines WS-Amount-Work
013800                     pic s9(11)  comp-3.
013900*
014000 01  WS-Score-Work.
014100     03  WS-Score-Slots      pic 9(3)  comp  value zero.
014200     03  WS-Score-Table  occurs 60 times
014300                         indexed by  WS-Slot-Ix.
014400         05  Scw-Category    pic x(20).
014500         05  Scw-Label       pic x(20).
014600         05  Scw-Score       pic 9v99  comp-3.
014700         05  Filler          pic x(1).
014800     03  Filler              pic x(5).
014900*  Flat byte view used to clear the whole slot table in one move
015000*    at the start of every call rather than a per-slot loop.
015100 01  WS-Score-Work-Flat redefines WS-Score-Work
015200                        pic x(2587).
015300*
015400*  In-memory rule table, loaded once by BB010 - see wsfbrtb.cob.
015500 copy "wsfbrtb.cob".
015600*
015700 01  WS-Scratch.
015800     03  WS-Found-Count      pic 9(3)  comp.
015900     03  WS-Text-Len         pic 9(2)  comp.
016000     03  WS-Best-Score       pic 9v99  comp-3.
016100     03  WS-Best-Ix          pic 9(3)  comp.
016200     03  WS-Slot-Found       pic x  value "N".
016300         88  WS-Slot-Is-Found    value "Y".
016400     03  WS-Found-Slot-Ix    pic 9(3)  comp.
016500     03  WS-Default-Ix       pic 9(4)  comp.
016600     03  Filler              pic x(2).
016700*
016800 linkage section.
016900*--------------
017000*
017100 copy "wsfbscr.cob".
017200*
017300 procedure division using FB015-Linkage.
017400*=======================================
017500*
017600 AA000-Main.
017700     if       not WS-Is-Loaded
017800              perform BB010-Load-Rule-Table thru BB010-Load-Rule-Table-Exit.
017900     perform  BB020-Score-Transaction thru BB020-Score-Transaction-Exit.
018000     goback.
018100*
018200*****************************************************************
018300*    Load the rule table once - from Rules-In if it opens and    *
018400*    has records, else the built-in starter set.                *
018500*****************************************************************
018600 BB010-Load-Rule-Table.
018700     move     zero to Rtb-Rule-Count.
018800     open     input  FB-Rules-In-File.
018900     if       not FB-RUL-Ok
019000              go to BB010-Load-Defaults.
019100     perform  BB012-Read-Rule-Record thru BB012-Read-Rule-Record-Exit.
019200     perform  BB014-Add-Rule-Row thru BB014-Add-Rule-Row-Exit
019300              until FB-RUL-Eof
019400                 or Rtb-Rule-Count > 259.
019500     close    FB-Rules-In-File.
019600     if       Rtb-Rule-Count = zero
019700              go to BB010-Load-Defaults.
019800     go       to BB010-Load-Rule-Table-Exit.
019900*
020000 BB010-Load-Defaults.
020100     perform  BB016-Add-Default-Row thru BB016-Add-Default-Row-Exit
020200              varying WS-Default-Ix from 1 by 1
020300              until WS-Default-Ix > Rtb-Default-Count.
020400*
020500 BB010-Load-Rule-Table-Exit.
020600     move     "Y" to WS-Table-Loaded.
020700     exit.
020800*
020900 BB012-Read-Rule-Record.
021000     read     FB-Rules-In-File
021100              at end
021200                 move high-values to FB-RUL-Status.
021300*
021400 BB012-Read-Rule-Record-Exit.
021500     exit.
021600*
021700 BB014-Add-Rule-Row.
021800     add      1 to Rtb-Rule-Count.
021900     set      Rtb-Ix to Rtb-Rule-Count.
022000     move     Rul-Category  to Rtb-Category (Rtb-Ix).
022100     move     Rul-Label     to Rtb-Label (Rtb-Ix).
022200     move     Rul-Type      to Rtb-Type (Rtb-Ix).
022300     move     Rul-Text      to Rtb-Text (Rtb-Ix).
022400     move     Rul-Active    to Rtb-Active (Rtb-Ix).
022500     move     zero to WS-Text-Len.
022600     inspect  Rtb-Text (Rtb-Ix) tallying WS-Text-Len
022700              for characters before trailing spaces.
022800     move     WS-Text-Len to Rtb-Text-Len (Rtb-Ix).
022900     perform  BB012-Read-Rule-Record thru BB012-Read-Rule-Record-Exit.
023000*
023100 BB014-Add-Rule-Row-Exit.
023200     exit.
023300*
023400 BB016-Add-Default-Row.
023500     add      1 to Rtb-Rule-Count.
023600     set      Rtb-Ix to Rtb-Rule-Count.
023700     move     WSD-Rtb-Category (WS-Default-Ix) to Rtb-Category (Rtb-Ix).
023800     move     WSD-Rtb-Label (WS-Default-Ix)    to Rtb-Label (Rtb-Ix).
023900     move     WSD-Rtb-Type (WS-Default-Ix)     to Rtb-Type (Rtb-Ix).
024000     move     WSD-Rtb-Text (WS-Default-Ix)     to Rtb-Text (Rtb-Ix).
024100     move     WSD-Rtb-Active (WS-Default-Ix)   to Rtb-Active (Rtb-Ix).
024200     move     zero to WS-Text-Len.
024300     inspect  Rtb-Text (Rtb-Ix) tallying WS-Text-Len
024400              for characters before trailing spaces.
024500     move     WS-Text-Len to Rtb-Text-Len (Rtb-Ix).
024600*
024700 BB016-Add-Default-Row-Exit.
024800     exit.
024900*
025000*****************************************************************
025100*    Score the incoming description against every active rule    *
025200*    row, accumulating per (category,label) in WS-Score-Table,   *
025300*    then pick the best and gate it on the confidence floor.     *
025400*****************************************************************
025500 BB020-Score-Transaction.
025600     move     spaces to Scr-Category Scr-Label.
025700     move     zero   to Scr-Confidence.
025800     move     "U"    to Scr-Status.
025900     move     low-values to WS-Score-Work-Flat.
026000     move     zero   to WS-Score-Slots.
026100     move     Scr-Description to WS-Description-Work.
026200     inspect  WS-Description-Work converting
026300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026400              to  "abcdefghijklmnopqrstuvwxyz".
026500*
026600     perform  BB030-Score-One-Rule thru BB030-Score-One-Rule-Exit
026700              varying Rtb-Ix from 1 by 1
026800              until Rtb-Ix > Rtb-Rule-Count.
026900     perform  BB040-Apply-Slot-Bonus thru BB040-Apply-Slot-Bonus-Exit
027000              varying WS-Slot-Ix from 1 by 1
027100              until WS-Slot-Ix > WS-Score-Slots.
027200*
027300     move     zero   to WS-Best-Score.
027400     move     zero   to WS-Best-Ix.
027500     perform  BB050-Find-Best-Slot thru BB050-Find-Best-Slot-Exit
027600              varying WS-Slot-Ix from 1 by 1
027700              until WS-Slot-Ix > WS-Score-Slots.
027800*
027900     if       WS-Best-Ix = zero
028000         or   WS-Best-Score < Rtb-Confidence-Min
028100              go to BB020-Score-Transaction-Exit.
028200     set      WS-Slot-Ix to WS-Best-Ix.
028300     move     Scw-Category (WS-Slot-Ix) to Scr-Category.
028400     move     Scw-Label (WS-Slot-Ix)    to Scr-Label.
028500     move     Scw-Score (WS-Slot-Ix)    to Scr-Confidence.
028600     move     "C" to Scr-Status.
028700*
028800 BB020-Score-Transaction-Exit.
028900     exit.
029000*
029100 BB030-Score-One-Rule.
029200     if       not Rtb-Is-Active (Rtb-Ix)
029300              go to BB030-Score-One-Rule-Exit.
029400     perform  BB032-Find-Or-Add-Slot thru BB032-Find-Or-Add-Slot-Exit.
029500     move     zero to WS-Found-Count.
029600     inspect  WS-Description-Work tallying WS-Found-Count
029700              for all Rtb-Text (Rtb-Ix) (1:Rtb-Text-Len (Rtb-Ix)).
029800     if       WS-Found-Count = zero
029900              go to BB030-Score-One-Rule-Exit.
030000     if       Rtb-Is-Pattern (Rtb-Ix)
030100              add Rtb-Weight-Pattern to Scw-Score (WS-Slot-Ix)
030200     else
030300              add Rtb-Weight-Keyword to Scw-Score (WS-Slot-Ix).
030400     if       Scw-Score (WS-Slot-Ix) > Rtb-Score-Cap
030500              move Rtb-Score-Cap to Scw-Score (WS-Slot-Ix).
030600*
030700 BB030-Score-One-Rule-Exit.
030800     exit.
030900*
031000 BB032-Find-Or-Add-Slot.
031100     move     "N" to WS-Slot-Found.
031200     move     zero to WS-Found-Slot-Ix.
031300     perform  BB034-Test-Slot thru BB034-Test-Slot-Exit
031400              varying WS-Slot-Ix from 1 by 1
031500              until WS-Slot-Ix > WS-Score-Slots
031600                 or WS-Slot-Is-Found.
031700     if       WS-Slot-Is-Found
031800              set WS-Slot-Ix to WS-Found-Slot-Ix
031900              go to BB032-Find-Or-Add-Slot-Exit.
032000     if       WS-Score-Slots > 59
032100              set WS-Slot-Ix to 60
032200              go to BB032-Find-Or-Add-Slot-Exit.
032300     add      1 to WS-Score-Slots.
032400     set      WS-Slot-Ix to WS-Score-Slots.
032500     move     Rtb-Category (Rtb-Ix) to Scw-Category (WS-Slot-Ix).
032600     move     Rtb-Label (Rtb-Ix)    to Scw-Label (WS-Slot-Ix).
032700     move     zero                  to Scw-Score (WS-Slot-Ix).
032800*
032900 BB032-Find-Or-Add-Slot-Exit.
033000     exit.
033100*
033200 BB034-Test-Slot.
033300     if       Scw-Category (WS-Slot-Ix) = Rtb-Category (Rtb-Ix)
033400         and  Scw-Label (WS-Slot-Ix)    = Rtb-Label (Rtb-Ix)
033500              move WS-Slot-Ix to WS-Found-Slot-Ix
033600              move "Y" to WS-Slot-Found.
033700*
033800 BB034-Test-Slot-Exit.
033900     exit.
034000*
034100*****************************************************************
034200*    Own-label-name bonus and amount bonus, once per slot.       *
034300*****************************************************************
034400 BB040-Apply-Slot-Bonus.
034500     move     zero to WS-Found-Count.
034600     move     zero to WS-Text-Len.
034700     inspect  Scw-Label (WS-Slot-Ix) tallying WS-Text-Len
034800              for characters before trailing spaces.
034900     if       WS-Text-Len > zero
035000              inspect WS-Description-Work tallying WS-Found-Count
035100                 for all Scw-Label (WS-Slot-Ix) (1:WS-Text-Len).
035200     if       WS-Found-Count > zero
035300              add Rtb-Weight-Own-Name to Scw-Score (WS-Slot-Ix).
035400*
035500     move     Scr-Amount to WS-Amount-Work.
035600     if       WS-Amount-Redef < zero
035700              compute WS-Amount-Redef = WS-Amount-Redef * -1.
035800     if       (Scw-Category (WS-Slot-Ix) = "home"
035900          or   Scw-Category (WS-Slot-Ix) = "groceries")
036000        and    WS-Amount-Work > 200
036100              add Rtb-Weight-Amount to Scw-Score (WS-Slot-Ix)
036200              go to BB040-Amount-Bonus-Done.
036300     if       Scw-Category (WS-Slot-Ix) = "motors"
036400        and   WS-Amount-Work > 100
036500              add Rtb-Weight-Amount to Scw-Score (WS-Slot-Ix)
036600              go to BB040-Amount-Bonus-Done.
036700     if       Scw-Category (WS-Slot-Ix) = "data_communication"
036800        and   WS-Amount-Work > 50 and < 1000
036900              add Rtb-Weight-Amount to Scw-Score (WS-Slot-Ix).
037000*
037100 BB040-Amount-Bonus-Done.
037200     if       Scw-Score (WS-Slot-Ix) > Rtb-Score-Cap
037300              move Rtb-Score-Cap to Scw-Score (WS-Slot-Ix).
037400*
037500 BB040-Apply-Slot-Bonus-Exit.
037600     exit.
037700*
037800 BB050-Find-Best-Slot.
037900     if       Scw-Score (WS-Slot-Ix) > WS-Best-Score
038000              move Scw-Score (WS-Slot-Ix) to WS-Best-Score
038100              move WS-Slot-Ix to WS-Best-Ix.
038200*
038300 BB050-Find-Best-Slot-Exit.
038400     exit.
038500*
