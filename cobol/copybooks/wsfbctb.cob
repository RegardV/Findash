000100*******************************************
000200*                                          *
000300*  In Memory Currency Table For The        *
000400*     Currency Converter/Formatter (fb035) *
000500*     Loaded once from Currencies-In, or   *
000600*     built from the default rates below   *
000700*     if that file is empty/missing.       *
000800*******************************************
000900* 04/01/26 fb - Created.
001000* 26/01/26 fb - WS-Currency-Defaults-Tbl promoted from level 03
001100*               to level 01 to match the level of WS-Currency-
001200*               Defaults, the group it redefines - ticket
001300*               FB-0019.
001400*
001500 01  WS-Currency-Table.
001600     03  Ctb-Currency-Count    pic 9(2)  comp  value 6.
001700     03  Ctb-Currency-Row  occurs 10 times
001800                            indexed by  Ctb-Ix.
001900         05  Ctb-Code          pic x(3).
002000         05  Ctb-Symbol        pic x(3).
002100         05  Ctb-Name          pic x(20).
002200         05  Ctb-Rate          pic 9(5)v9(4)  comp-3.
002300         05  Ctb-Default-Flag  pic x(1).
002400             88  Ctb-Is-Default  value "Y".
002500         05  Ctb-Decimals      pic 9(1)  comp.
002600     03  Filler                pic x(5).
002700*
002800*    Default rate table (Zar per 1 unit) used when
002900*    Currencies-In is absent - Zar itself is fixed
003000*    at 1.0000 and can never be changed.  House charset
003100*    has no Euro/Pound/Yen glyph so E/P/Y stand in for
003200*    the true symbols shown on the printed report titles.
003300*
003400 01  WS-Currency-Defaults.
003500     03  filler  pic x(26)  value "ZARR  Rand              ".
003600     03  filler  pic x(26)  value "USD$  US Dollar         ".
003700     03  filler  pic x(26)  value "EURE  Euro              ".
003800     03  filler  pic x(26)  value "GBPP  Pound Sterling    ".
003900     03  filler  pic x(26)  value "JPYY  Japanese Yen      ".
004000     03  filler  pic x(26)  value "CNYC  Chinese Yuan      ".
004100 01  WS-Currency-Defaults-Tbl redefines WS-Currency-Defaults
004200                                occurs 6 times.
004300         05  WSD-Code          pic x(3).
004400         05  WSD-Symbol        pic x(3).
004500         05  WSD-Name          pic x(20).
