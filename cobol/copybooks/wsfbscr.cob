000100*******************************************
000200*                                          *
000300*  Linkage Area For The Categorization     *
000400*     Rule Engine (fb015) - one call        *
000500*     scores one transaction description    *
000600*     against the loaded rule table.         *
000700*******************************************
000800*  Copied into fb015 Linkage Section and into fb010's
000900*    Working-Storage (the usual ACAS two-sided copybook
001000*    habit for a call interface).
001100*
001200* 04/01/26 fb - Created.
001300*
001400 01  FB015-Linkage.
001500     03  Scr-Description       pic x(40).
001600     03  Scr-Amount            pic s9(9)v99.
001700     03  Scr-Category          pic x(20).
001800     03  Scr-Label             pic x(20).
001900     03  Scr-Confidence        pic 9v99.
002000     03  Scr-Status            pic x(1).
002100         88  Scr-Is-Categorized    value "C".
002200         88  Scr-Is-Uncategorized  value "U".
002300     03  Filler                pic x(4).
