000100*******************************************
000200*                                          *
000300*  Working Copy Of Categorized Transaction *
000400*     Record                               *
000500*     Built by fb010 from the TRN- fields  *
000600*     read off Transactions-In, then the   *
000700*     CTR- fields added by fb015/fb025.    *
000800*     Also used by fb020 as the read area  *
000900*     when it re-processes Transactions-   *
001000*     Out for the summary report.          *
001100*******************************************
001200*  Layout must track copybooks-fdfbtou.cob exactly.
001300*
001400* 04/01/26 fb - Created.
001500*
001600 01  WS-Categorized-Transaction.
001700     03  WS-Trn-Date               pic x(10).
001800     03  WS-Trn-Date-Fields redefines
001900         WS-Trn-Date.
002000         05  WS-Trn-Date-Ccyy      pic 9(4).
002100         05  Filler                pic x(1).
002200         05  WS-Trn-Date-Mm        pic 9(2).
002300         05  Filler                pic x(1).
002400         05  WS-Trn-Date-Dd        pic 9(2).
002500     03  WS-Trn-Description        pic x(40).
002600     03  WS-Trn-Description-Lc     pic x(40).
002700     03  WS-Trn-Amount             pic s9(9)v99.
002800     03  WS-Trn-Currency           pic x(3).
002900     03  WS-Trn-Entity             pic x(30).
003000     03  WS-Trn-Reference          pic x(20).
003100     03  WS-Ctr-Category           pic x(20).
003200     03  WS-Ctr-Label              pic x(20).
003300     03  WS-Ctr-Confidence         pic 9v99.
003400     03  WS-Ctr-Status             pic x(1).
003500         88  WS-Ctr-Is-Categorized value "C".
003600         88  WS-Ctr-Is-Uncategorized value "U".
003700         88  WS-Ctr-Is-Error       value "E".
003800     03  Filler                    pic x(4).
