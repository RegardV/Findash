000100*******************************************
000200*                                          *
000300*  Fd  For Rules In File                   *
000400*     One record per pattern or keyword    *
000500*******************************************
000600*  Record 72 bytes (FILES note says 73).
000700*
000800* 04/01/26 fb - Created.
000900*
001000 fd  FB-Rules-In-File.
001100 01  FB-Rule-In-Record.
001200     03  Rul-Category          pic x(20).
001300     03  Rul-Label             pic x(20).
001400*        'P' pattern  wt 0.40 / 'K' keyword  wt 0.20.
001500     03  Rul-Type              pic x(1).
001600     03  Rul-Text              pic x(30).
001700     03  Rul-Active            pic x(1).
001800     03  Filler                pic x(1).
