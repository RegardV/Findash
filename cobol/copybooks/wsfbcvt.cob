000100*******************************************
000200*                                          *
000300*  Linkage Area For The Currency           *
000400*     Converter/Formatter (fb035) - one     *
000500*     call either converts an amount        *
000600*     cross-currency via Zar, or formats    *
000700*     one amount with its currency symbol.  *
000800*******************************************
000900*  Copied into fb035 Linkage Section and into fb020's
001000*    Working-Storage (the usual ACAS two-sided copybook
001100*    habit for a call interface).
001200*
001300* 08/01/26 fb - Created.
001400*
001500 01  FB035-Linkage.
001600     03  Cvt-Function          pic x(2).
001700         88  Cvt-Chk-Convert       value "CV".
001800         88  Cvt-Chk-Format        value "FM".
001900     03  Cvt-From-Currency     pic x(3).
002000     03  Cvt-To-Currency       pic x(3).
002100     03  Cvt-Amount-In         pic s9(9)v99.
002200     03  Cvt-Amount-Out        pic s9(9)v99.
002300     03  Cvt-Formatted         pic x(20).
002400     03  Cvt-Valid-Flag        pic x(1).
002500         88  Cvt-Is-Valid          value "Y".
002600         88  Cvt-Is-Invalid        value "N".
002700     03  Filler                pic x(4).
