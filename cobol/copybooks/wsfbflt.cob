000100*******************************************
000200*                                          *
000300*  In Memory Filter Criteria For The        *
000400*     Summary Report (fb020)               *
000500*     Loaded once from Filter-Criteria-In,  *
000600*     left all-spaces (no constraint) if    *
000700*     that file is empty/missing.           *
000800*******************************************
000900* 26/01/26 fb - Created - ticket FB-0020.
001000*
001100 01  WS-Filter-Criteria.
001200     03  WS-Fcr-Category       pic x(20).
001300     03  WS-Fcr-Label          pic x(20).
001400     03  WS-Fcr-Date-Start     pic x(10).
001500     03  WS-Fcr-Date-End       pic x(10).
001600     03  WS-Filter-Pass-Flag   pic x(1).
001700         88  WS-Filter-Passed      value "Y".
001800         88  WS-Filter-Rejected    value "N".
001900     03  Filler                pic x(5).
