000100*******************************************
000200*                                          *
000300*  Linkage Area For The SA Tax Estimator   *
000400*     (fb030) - one call estimates one      *
000500*     year's tax for the scheme requested.  *
000600*******************************************
000700*  Copied into fb030 Linkage Section and into fb020's
000800*    Working-Storage (the usual ACAS two-sided copybook
000900*    habit for a call interface).
001000*
001100* 09/01/26 fb - Created.
001200*
001300 01  FB030-Linkage.
001400     03  Tax-Scheme            pic x(2).
001500         88  Tax-Chk-Individual    value "IN".
001600         88  Tax-Chk-Company       value "CO".
001700         88  Tax-Chk-Turnover      value "TO".
001800     03  Tax-Income            pic s9(9)v99.
001900     03  Tax-Estimate          pic s9(9)v99.
002000     03  Tax-Effective-Rate    pic 9v9999.
002100     03  Filler                pic x(4).
