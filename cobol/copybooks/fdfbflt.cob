000100*******************************************
000200*                                          *
000300*  Fd  For Filter Criteria In File          *
000400*     One record, run-control card for     *
000500*     the Summary Report's transaction      *
000600*     filter.                               *
000700*******************************************
000800*  Record 60 bytes.  Spaces in any field mean
000900*    no constraint on that field - the report
001000*    runs unfiltered when this file is missing
001100*    or empty, exactly as before this card
001200*    existed.
001300*
001400* 26/01/26 fb - Created - ticket FB-0020.
001500*
001600 fd  FB-Filter-Criteria-In-File.
001700 01  FB-Filter-Criteria-In-Record.
001800     03  Fcr-Category          pic x(20).
001900     03  Fcr-Label             pic x(20).
002000     03  Fcr-Date-Start        pic x(10).
002100     03  Fcr-Date-End          pic x(10).
