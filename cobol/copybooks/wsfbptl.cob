000100*******************************************
000200*                                          *
000300*  Linkage Area For The Pattern-Match      *
000400*     Categorizer (fb025) - one call        *
000500*     matches one description against the  *
000600*     built-in merchant pattern list.        *
000700*******************************************
000800*  Copied into fb025 Linkage Section and into fb020's
000900*    Working-Storage (the usual ACAS two-sided copybook
001000*    habit for a call interface).
001100*
001200* 07/01/26 fb - Created.
001300*
001400 01  FB025-Linkage.
001500     03  Ptl-Description       pic x(40).
001600     03  Ptl-Category          pic x(20).
001700     03  Ptl-Label             pic x(20).
001800     03  Ptl-Confidence        pic 9v99.
001900     03  Ptl-Status            pic x(1).
002000         88  Ptl-Is-Categorized    value "C".
002100         88  Ptl-Is-Uncategorized  value "U".
002200     03  Filler                pic x(4).
