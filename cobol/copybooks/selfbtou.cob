000100*******************************************
000200*                                          *
000300*  Select Clause For Transactions Out File *
000400*     Written by fb010, read back by fb020 *
000500*******************************************
000600* 04/01/26 fb - Created.
000700*
000800 select  FB-Transactions-Out-File
000900     assign to  TRANSACTIONS-OUT
001000     organization  line sequential
001100     file status  FB-TOU-Status.
