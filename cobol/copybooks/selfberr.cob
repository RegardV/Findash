000100*******************************************
000200*                                          *
000300*  Select Clause For Error Report File     *
000400*     Rejected records with reject reason  *
000500*******************************************
000600* 04/01/26 fb - Created.
000700*
000800 select  FB-Error-Report-File
000900     assign to  ERROR-REPORT
001000     organization  line sequential
001100     file status  FB-ERR-Status.
