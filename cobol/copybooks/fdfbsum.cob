000100*******************************************
000200*                                          *
000300*  Fd  For Summary Report File             *
000400*     132 column print line, C01 form feed *
000500*******************************************
000600* 04/01/26 fb - Created.
000700*
000800 fd  FB-Summary-Report-File.
000900 01  FB-Summary-Print-Line     pic x(132).
