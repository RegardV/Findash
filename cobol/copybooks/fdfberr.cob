000100*******************************************
000200*                                          *
000300*  Fd  For Error Report File               *
000400*     132 column print line                *
000500*******************************************
000600* 04/01/26 fb - Created.
000700*
000800 fd  FB-Error-Report-File.
000900 01  FB-Error-Print-Line       pic x(132).
