000100*******************************************
000200*                                          *
000300*  Fd  For Transactions Out File           *
000400*     Input record plus fb015/fb025 result *
000500*******************************************
000600*  Record 159 bytes (115 carried + 44 assignment).
000700*
000800* 04/01/26 fb - Created.
000900*
001000 fd  FB-Transactions-Out-File.
001100 01  FB-Trans-Out-Record.
001200     03  Tou-Trn-Date              pic x(10).
001300     03  Tou-Trn-Description       pic x(40).
001400     03  Tou-Trn-Amount            pic s9(9)v99
001500                                    sign leading separate.
001600     03  Tou-Trn-Currency          pic x(3).
001700     03  Tou-Trn-Entity            pic x(30).
001800     03  Tou-Trn-Reference         pic x(20).
001900*        Assigned by fb015 (rule engine) or fb025 (fallback).
002000     03  Tou-Ctr-Category          pic x(20).
002100     03  Tou-Ctr-Label             pic x(20).
002200     03  Tou-Ctr-Confidence        pic 9v99.
002300*        'C' categorized / 'U' uncategorized / 'E' error.
002400     03  Tou-Ctr-Status            pic x(1).
002500     03  Filler                    pic x(4).
