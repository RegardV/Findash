000100*******************************************
000200*                                          *
000300*  Built-In Pattern Table For The          *
000400*     Pattern-Match Categorizer (fb025)    *
000500*     Flat list, own stored confidence,    *
000600*     own match-count, no file behind it.  *
000700*******************************************
000800*  This is the "simple" matcher kept alongside the
000900*    weighted rule engine in fb015 - see fb025 remarks.
001000*  120 rows covers the full SA default pattern list (96
001100*    rows) plus headroom for household additions.
001200*
001300* 04/01/26 fb - Created.
001400* 26/01/26 fb - Table widened to 120 rows and the full set of
001500*               SA household default merchant patterns built
001600*               in below, matching the rule engine's own
001700*               pattern list in wsfbrtb.cob - ticket FB-0016.
001800* 26/01/26 fb - WS-Pattern-Defaults-Tbl promoted from level 03
001900*               to level 01 to match the level of WS-Pattern-
002000*               Defaults, the group it redefines - ticket
002100*               FB-0019.
002200*
002300 01  WS-Pattern-Table.
002400     03  Ptb-Pattern-Count     pic 9(3)  comp  value 96.
002500     03  Ptb-Pattern-Row  occurs 120 times
002600                         indexed by  Ptb-Ix.
002700         05  Ptb-Category      pic x(20).
002800         05  Ptb-Label         pic x(20).
002900         05  Ptb-Text          pic x(30).
003000         05  Ptb-Text-Len      pic 9(2)  comp.
003100         05  Ptb-Confidence    pic 9v99  comp-3.
003200         05  Ptb-Match-Count   pic 9(5)  comp  value zero.
003300     03  Filler                pic x(5).
003400 01  WS-Pattern-Constants.
003500     03  Ptb-Default-Conf      pic 9v99  comp-3  value 0.80.
003600     03  Ptb-Confidence-Min    pic 9v99  comp-3  value 0.70.
003700     03  Filler                pic x(5).
003800*
003900*    Full SA household default merchant patterns - 96 rows
004000*    used, Ptb-Pattern-Count above must track the count
004100*    actually moved into the table by BB010-Load-Pattern-Table.
004200*
004300 01  WS-Pattern-Defaults.
004400    03  filler  pic x(73)  value "home                rent_mortgage       bond payment                     ".
004500    03  filler  pic x(73)  value "home                rent_mortgage       rent payment                     ".
004600    03  filler  pic x(73)  value "home                rent_mortgage       property levy                    ".
004700    03  filler  pic x(73)  value "home                rent_mortgage       municipal rates                  ".
004800    03  filler  pic x(73)  value "home                utilities           eskom                            ".
004900    03  filler  pic x(73)  value "home                utilities           city power                       ".
005000    03  filler  pic x(73)  value "home                utilities           municipality                     ".
005100    03  filler  pic x(73)  value "home                utilities           telkom                           ".
005200    03  filler  pic x(73)  value "home                utilities           vodacom fibre                    ".
005300    03  filler  pic x(73)  value "home                utilities           rain internet                    ".
005400    03  filler  pic x(73)  value "home                maintenance         builder warehouse                ".
005500    03  filler  pic x(73)  value "home                maintenance         built it                         ".
005600    03  filler  pic x(73)  value "home                maintenance         game                             ".
005700    03  filler  pic x(73)  value "home                maintenance         checkers                         ".
005800    03  filler  pic x(73)  value "home                maintenance         home depot                       ".
005900    03  filler  pic x(73)  value "home                maintenance         builders                         ".
006000    03  filler  pic x(73)  value "dad                 personal_care       barber                           ".
006100    03  filler  pic x(73)  value "dad                 personal_care       clicks                           ".
006200    03  filler  pic x(73)  value "dad                 personal_care       dis-chem                         ".
006300    03  filler  pic x(73)  value "dad                 personal_care       gym                              ".
006400    03  filler  pic x(73)  value "dad                 personal_care       pharmacy                         ".
006500    03  filler  pic x(73)  value "dad                 motors_transport    sasol                            ".
006600    03  filler  pic x(73)  value "dad                 motors_transport    engen                            ".
006700    03  filler  pic x(73)  value "dad                 motors_transport    bp                               ".
006800    03  filler  pic x(73)  value "dad                 motors_transport    shell                            ".
006900    03  filler  pic x(73)  value "dad                 motors_transport    total                            ".
007000    03  filler  pic x(73)  value "dad                 motors_transport    car wash                         ".
007100    03  filler  pic x(73)  value "dad                 motors_transport    tyres                            ".
007200    03  filler  pic x(73)  value "dad                 motors_transport    uber                             ".
007300    03  filler  pic x(73)  value "dad                 motors_transport    taxi                             ".
007400    03  filler  pic x(73)  value "dad                 work_lunch          woolworths food                  ".
007500    03  filler  pic x(73)  value "dad                 work_lunch          kfc                              ".
007600    03  filler  pic x(73)  value "dad                 work_lunch          mcdonalds                        ".
007700    03  filler  pic x(73)  value "dad                 work_lunch          debonairs                        ".
007800    03  filler  pic x(73)  value "dad                 work_lunch          steers                           ".
007900    03  filler  pic x(73)  value "dad                 work_lunch          wimpy                            ".
008000    03  filler  pic x(73)  value "mom                 personal_care       salon                            ".
008100    03  filler  pic x(73)  value "mom                 personal_care       spa                              ".
008200    03  filler  pic x(73)  value "mom                 personal_care       clicks                           ".
008300    03  filler  pic x(73)  value "mom                 personal_care       dis-chem                         ".
008400    03  filler  pic x(73)  value "mom                 personal_care       beauty                           ".
008500    03  filler  pic x(73)  value "mom                 personal_care       cosmetics                        ".
008600    03  filler  pic x(73)  value "mom                 shopping_clothing   edgars                           ".
008700    03  filler  pic x(73)  value "mom                 shopping_clothing   jet                              ".
008800    03  filler  pic x(73)  value "mom                 shopping_clothing   pick n pay                       ".
008900    03  filler  pic x(73)  value "mom                 shopping_clothing   shoprite                         ".
009000    03  filler  pic x(73)  value "mom                 shopping_clothing   woolworths                       ".
009100    03  filler  pic x(73)  value "mom                 shopping_clothing   truworths                        ".
009200    03  filler  pic x(73)  value "mom                 groceries_household pick n pay                       ".
009300    03  filler  pic x(73)  value "mom                 groceries_household shoprite                         ".
009400    03  filler  pic x(73)  value "mom                 groceries_household checkers                         ".
009500    03  filler  pic x(73)  value "mom                 groceries_household woolworths food                  ".
009600    03  filler  pic x(73)  value "mom                 groceries_household spar                             ".
009700    03  filler  pic x(73)  value "business            ta_realw            ta-realw                         ".
009800    03  filler  pic x(73)  value "business            ta_realw            realw                            ".
009900    03  filler  pic x(73)  value "business            ta_realw            business account                 ".
010000    03  filler  pic x(73)  value "business            ta_realw            office                           ".
010100    03  filler  pic x(73)  value "business            ta_realw            company                          ".
010200    03  filler  pic x(73)  value "business            supplies_equipment  maker                            ".
010300    03  filler  pic x(73)  value "business            supplies_equipment  cash and carry                   ".
010400    03  filler  pic x(73)  value "business            supplies_equipment  bunny chow                       ".
010500    03  filler  pic x(73)  value "business            supplies_equipment  stationery                       ".
010600    03  filler  pic x(73)  value "business            supplies_equipment  pioneer                          ".
010700    03  filler  pic x(73)  value "data_communication  mobile_data         vodacom                          ".
010800    03  filler  pic x(73)  value "data_communication  mobile_data         mtn                              ".
010900    03  filler  pic x(73)  value "data_communication  mobile_data         cell c                           ".
011000    03  filler  pic x(73)  value "data_communication  mobile_data         rain                             ".
011100    03  filler  pic x(73)  value "data_communication  mobile_data         telkom mobile                    ".
011200    03  filler  pic x(73)  value "data_communication  mobile_data         airtime                          ".
011300    03  filler  pic x(73)  value "data_communication  mobile_data         data                             ".
011400    03  filler  pic x(73)  value "data_communication  internet            telkom                           ".
011500    03  filler  pic x(73)  value "data_communication  internet            fibre                            ".
011600    03  filler  pic x(73)  value "data_communication  internet            vox                              ".
011700    03  filler  pic x(73)  value "data_communication  internet            webconnex                        ".
011800    03  filler  pic x(73)  value "data_communication  internet            openserve                        ".
011900    03  filler  pic x(73)  value "data_communication  internet            vuma                             ".
012000    03  filler  pic x(73)  value "motors              fuel                sasol                            ".
012100    03  filler  pic x(73)  value "motors              fuel                engen                            ".
012200    03  filler  pic x(73)  value "motors              fuel                bp                               ".
012300    03  filler  pic x(73)  value "motors              fuel                shell                            ".
012400    03  filler  pic x(73)  value "motors              fuel                total                            ".
012500    03  filler  pic x(73)  value "motors              fuel                caltex                           ".
012600    03  filler  pic x(73)  value "motors              fuel                garage                           ".
012700    03  filler  pic x(73)  value "motors              maintenance_repairs fit it                           ".
012800    03  filler  pic x(73)  value "motors              maintenance_repairs hi-q                             ".
012900    03  filler  pic x(73)  value "motors              maintenance_repairs bidvest                          ".
013000    03  filler  pic x(73)  value "motors              maintenance_repairs tyre plus                        ".
013100    03  filler  pic x(73)  value "motors              maintenance_repairs car wash                         ".
013200    03  filler  pic x(73)  value "motors              maintenance_repairs service                          ".
013300    03  filler  pic x(73)  value "motors              maintenance_repairs brakes                           ".
013400    03  filler  pic x(73)  value "motors              insurance_licensing outsurance                       ".
013500    03  filler  pic x(73)  value "motors              insurance_licensing miway                            ".
013600    03  filler  pic x(73)  value "motors              insurance_licensing discovery insure                 ".
013700    03  filler  pic x(73)  value "motors              insurance_licensing license                          ".
013800    03  filler  pic x(73)  value "motors              insurance_licensing disc                             ".
013900    03  filler  pic x(73)  value "motors              insurance_licensing registration                     ".
014000 01  WS-Pattern-Defaults-Tbl redefines WS-Pattern-Defaults
014100                               occurs 96 times.
014200         05  WSD-Category      pic x(20).
014300         05  WSD-Label         pic x(20).
014400         05  WSD-Text          pic x(30).
014500         05  Filler            pic x(3).
