000100*******************************************
000200*                                          *
000300*  Select Clause For Filter Criteria In    *
000400*     Optional one-card run control for    *
000500*     the Summary Report's transaction      *
000600*     filter - see wsfbflt.cob.             *
000700*******************************************
000800* 26/01/26 fb - Created - ticket FB-0020.
000900*
001000 select  FB-Filter-Criteria-In-File
001100     assign to  FILTER-CRITERIA-IN
001200     organization  line sequential
001300     file status  FB-FLT-Status.
