000100*******************************************
000200*                                          *
000300*  Fd  For Currencies In File              *
000400*     One record per currency code         *
000500*******************************************
000600*  Record 37 bytes.
000700*
000800* 04/01/26 fb - Created.
000900*
001000 fd  FB-Currencies-In-File.
001100 01  FB-Currency-In-Record.
001200     03  Cur-Code              pic x(3).
001300     03  Cur-Symbol            pic x(3).
001400     03  Cur-Name              pic x(20).
001500*        Zar per 1 unit of this currency, Zar itself = 1.0000.
001600     03  Cur-Exchange-Rate     pic 9(5)v9(4).
001700     03  Cur-Default-Flag      pic x(1).
001800     03  Cur-Decimals          pic 9(1).
001900     03  Filler                pic x(1).
