000100*******************************************
000200*                                          *
000300*  Linkage Area For The Data Validator     *
000400*     (fb005) - one call, one field        *
000500*     checked, caller sets Val-Function    *
000600*     then looks at Val-Valid-Flag.        *
000700*******************************************
000800*  Copied into fb005 Linkage Section and into every
000900*    caller's Working-Storage (the usual ACAS two-sided
001000*    copybook habit for a call interface).
001100*
001200* 04/01/26 fb - Created.
001300*
001400 01  FB005-Linkage.
001500     03  Val-Function          pic x(2).
001600         88  Val-Chk-Amount          value "AM".
001700         88  Val-Chk-Date            value "DT".
001800         88  Val-Chk-Currency        value "CR".
001900         88  Val-Chk-Description     value "DS".
002000         88  Val-Chk-Entity-Name     value "EN".
002100         88  Val-Chk-Category-Name   value "CN".
002200         88  Val-Chk-Sa-Id-Number    value "ID".
002300         88  Val-Chk-Bank-Account    value "BA".
002400         88  Val-Chk-Phone           value "PH".
002500         88  Val-Chk-Tax-Year        value "TY".
002600         88  Val-Chk-Budget-Record   value "BR".
002700         88  Val-Chk-Budget-Pct      value "BP".
002800     03  Val-Text-Field        pic x(40).
002900     03  Val-Second-Field      pic x(10).
003000     03  Val-Amount-Field      pic s9(9)v99.
003100     03  Val-Numeric-Field     pic 9(9).
003200     03  Val-Bank-Code         pic x(10).
003300         88  Val-Bank-Absa           value "ABSA".
003400         88  Val-Bank-Standard       value "STANDARD".
003500         88  Val-Bank-Fnb            value "FNB".
003600         88  Val-Bank-Nedbank        value "NEDBANK".
003700         88  Val-Bank-Capitec        value "CAPITEC".
003800         88  Val-Bank-Investec       value "INVESTEC".
003900     03  Val-Normalized-Date   pic x(10).
004000     03  Val-Normalized-Phone  pic x(12).
004100     03  Val-Valid-Flag        pic x.
004200         88  Val-Is-Valid            value "Y".
004300         88  Val-Is-Invalid          value "N".
004400     03  Val-Reason-Code       pic 9(3)  comp.
004500     03  Filler                pic x(4).
