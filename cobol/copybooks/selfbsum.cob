000100*******************************************
000200*                                          *
000300*  Select Clause For Summary Report File   *
000400*     132 column print layout              *
000500*******************************************
000600* 04/01/26 fb - Created.
000700*
000800 select  FB-Summary-Report-File
000900     assign to  SUMMARY-REPORT
001000     organization  line sequential
001100     file status  FB-SUM-Status.
