000100*******************************************
000200*                                          *
000300*  Fd  For Transactions In File            *
000400*     One record per bank-statement line   *
000500*******************************************
000600*  Record  115 bytes (comment in FILES note says 104 -
000700*    stale, go by the field pictures below).
000800*
000900* 04/01/26 fb - Created.
001000*
001100 fd  FB-Transactions-In-File.
001200 01  FB-Trans-In-Record.
001300*        Trn-Date in yyyy-mm-dd, normalised by fb005.
001400     03  Trn-Date              pic x(10).
001500     03  Trn-Description       pic x(40).
001600*        Positive = income, negative = expense.
001700     03  Trn-Amount            pic s9(9)v99
001800                                sign leading separate.
001900     03  Trn-Currency          pic x(3).
002000     03  Trn-Entity            pic x(30).
002100     03  Trn-Reference         pic x(20).
002200     03  Filler                pic x(1).
