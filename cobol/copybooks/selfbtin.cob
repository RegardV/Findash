000100*******************************************
000200*                                          *
000300*  Select Clause For Transactions In File  *
000400*     Bank-statement input, line sequential*
000500*******************************************
000600* 04/01/26 fb - Created.
000700*
000800 select  FB-Transactions-In-File
000900     assign to  TRANSACTIONS-IN
001000     organization  line sequential
001100     file status  FB-TIN-Status.
