000100*******************************************
000200*                                          *
000300*  Select Clause For Currencies In File    *
000400*     Currency table, loaded into memory   *
000500*     once at start of job                 *
000600*******************************************
000700* 04/01/26 fb - Created.
000800*
000900 select  FB-Currencies-In-File
001000     assign to  CURRENCIES-IN
001100     organization  line sequential
001200     file status  FB-CUR-Status.
