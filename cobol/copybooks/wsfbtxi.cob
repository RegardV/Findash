000100*******************************************
000200*                                          *
000300*  Individual Income Tax Bracket Table     *
000400*     Used by fb030 DD010-Individual-Tax   *
000500*     2024 SA tax year brackets - built in,*
000600*     no file behind this, review yearly.  *
000700*******************************************
000800*  These 3 tax tables (Txi here, Txo for company/turnover)
000900*    really ought to be one generalised bracket table with
001000*    a scheme code - left as two for now, see fb030 remarks.
001100*
001200* 04/01/26 fb - Created.
001300* 26/01/26 fb - Min column of brackets 2-7 dropped by 1 Rand (now
001400*               equal to the bracket below's Max, not Max+1) to
001500*               match fb030's corrected no-"+1" bracket-width
001600*               formula - ticket FB-0018.
001700*
001800 01  WS-Tax-Bracket-Table.
001900     03  Txi-Bracket-Count     pic 9(1)  comp  value 7.
002000     03  Txi-Bracket-Row  occurs 7 times
002100                          indexed by  Txi-Ix.
002200         05  Txi-Min           pic 9(9).
002300         05  Txi-Max           pic 9(9).
002400*            Top bracket unbounded - Txi-Max = all nines.
002500         05  Txi-Rate          pic v999.
002600     03  Filler                pic x(5).
002700 01  WS-Tax-Bracket-Defaults.
002800     03  filler  pic x(21)  value "000000000000237100180".
002900     03  filler  pic x(21)  value "000237100000370500260".
003000     03  filler  pic x(21)  value "000370500000512800310".
003100     03  filler  pic x(21)  value "000512800000673000360".
003200     03  filler  pic x(21)  value "000673000000857900390".
003300     03  filler  pic x(21)  value "000857900001817000410".
003400     03  filler  pic x(21)  value "001817000999999999450".
003500     03  WS-Tax-Bracket-Defaults-Tbl redefines
003600         WS-Tax-Bracket-Defaults  occurs 7 times.
003700         05  WSD-Txi-Min       pic 9(9).
003800         05  WSD-Txi-Max       pic 9(9).
003900         05  WSD-Txi-Rate      pic v999.
