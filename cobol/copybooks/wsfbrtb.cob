000100*******************************************
000200*                                          *
000300*  In Memory Rule Table For The            *
000400*     Categorization Rule Engine (fb015)   *
000500*     Loaded once from Rules-In at start   *
000600*     of job by BB010-Load-Rule-Table.     *
000700*******************************************
000800*  260 rows covers the full SA default rule base (209 rows)
000900*    plus headroom for any household additions in Rules-In -
001000*    raise Rtb-Rule-Row's occurs and the BB010 read-bound
001100*    together if the file ever grows past that.
001200*
001300* 04/01/26 fb - Created.
001400* 26/01/26 fb - Table widened to 260 rows and the full SA
001500*               household default rule base built in below -
001600*               ticket FB-0016.
001700* 26/01/26 fb - WS-Rule-Defaults-Tbl promoted from level 03 to
001800*               level 01 to match the level of WS-Rule-Defaults,
001900*               the group it redefines - ticket FB-0019.
002000*
002100 01  WS-Rule-Table.
002200     03  Rtb-Rule-Count        pic 9(4)  comp  value zero.
002300     03  Rtb-Rule-Row  occurs 260 times
002400                       indexed by  Rtb-Ix.
002500         05  Rtb-Category      pic x(20).
002600         05  Rtb-Label         pic x(20).
002700         05  Rtb-Type          pic x(1).
002800             88  Rtb-Is-Pattern  value "P".
002900             88  Rtb-Is-Keyword  value "K".
003000         05  Rtb-Text          pic x(30).
003100         05  Rtb-Text-Len      pic 9(2)  comp.
003200         05  Rtb-Active        pic x(1).
003300             88  Rtb-Is-Active   value "Y".
003400     03  Filler                pic x(5).
003500 01  WS-Rule-Constants.
003600     03  Rtb-Weight-Pattern    pic 9v99  comp-3  value 0.40.
003700     03  Rtb-Weight-Keyword    pic 9v99  comp-3  value 0.20.
003800     03  Rtb-Weight-Own-Name   pic 9v99  comp-3  value 0.30.
003900     03  Rtb-Weight-Amount     pic 9v99  comp-3  value 0.10.
004000     03  Rtb-Confidence-Min    pic 9v99  comp-3  value 0.70.
004100     03  Rtb-Score-Cap         pic 9v99  comp-3  value 1.00.
004200     03  Rtb-Default-Count     pic 9(4)  comp    value 209.
004300     03  Filler                pic x(5).
004400*  Full SA household default rule base, loaded by
004500*    BB010-Load-Defaults only when Rules-In is empty at open -
004600*    every pattern and keyword the household has agreed on for
004700*    all sixteen category/label pairs, so a fresh install
004800*    scores exactly as well as one with a hand-built Rules-In.
004900*
005000 01  WS-Rule-Defaults.
005100    03  filler  pic x(72)  value "home                rent_mortgage       Pbond payment                  Y".
005200    03  filler  pic x(72)  value "home                rent_mortgage       Prent payment                  Y".
005300    03  filler  pic x(72)  value "home                rent_mortgage       Pproperty levy                 Y".
005400    03  filler  pic x(72)  value "home                rent_mortgage       Pmunicipal rates               Y".
005500    03  filler  pic x(72)  value "home                rent_mortgage       Kbond                          Y".
005600    03  filler  pic x(72)  value "home                rent_mortgage       Krent                          Y".
005700    03  filler  pic x(72)  value "home                rent_mortgage       Kmortgage                      Y".
005800    03  filler  pic x(72)  value "home                rent_mortgage       Kproperty                      Y".
005900    03  filler  pic x(72)  value "home                rent_mortgage       Klevy                          Y".
006000    03  filler  pic x(72)  value "home                rent_mortgage       Krates                         Y".
006100    03  filler  pic x(72)  value "home                utilities           Peskom                         Y".
006200    03  filler  pic x(72)  value "home                utilities           Pcity power                    Y".
006300    03  filler  pic x(72)  value "home                utilities           Pmunicipality                  Y".
006400    03  filler  pic x(72)  value "home                utilities           Ptelkom                        Y".
006500    03  filler  pic x(72)  value "home                utilities           Pvodacom fibre                 Y".
006600    03  filler  pic x(72)  value "home                utilities           Prain internet                 Y".
006700    03  filler  pic x(72)  value "home                utilities           Keskom                         Y".
006800    03  filler  pic x(72)  value "home                utilities           Kelectricity                   Y".
006900    03  filler  pic x(72)  value "home                utilities           Kwater                         Y".
007000    03  filler  pic x(72)  value "home                utilities           Krates                         Y".
007100    03  filler  pic x(72)  value "home                utilities           Kmunicipal                     Y".
007200    03  filler  pic x(72)  value "home                utilities           Ktelkom                        Y".
007300    03  filler  pic x(72)  value "home                utilities           Kinternet                      Y".
007400    03  filler  pic x(72)  value "home                maintenance         Pbuilder warehouse             Y".
007500    03  filler  pic x(72)  value "home                maintenance         Pbuilt it                      Y".
007600    03  filler  pic x(72)  value "home                maintenance         Pgame                          Y".
007700    03  filler  pic x(72)  value "home                maintenance         Pcheckers                      Y".
007800    03  filler  pic x(72)  value "home                maintenance         Phome depot                    Y".
007900    03  filler  pic x(72)  value "home                maintenance         Pbuilders                      Y".
008000    03  filler  pic x(72)  value "home                maintenance         Kbuilder                       Y".
008100    03  filler  pic x(72)  value "home                maintenance         Kbuilt it                      Y".
008200    03  filler  pic x(72)  value "home                maintenance         Kmaintenance                   Y".
008300    03  filler  pic x(72)  value "home                maintenance         Krepair                        Y".
008400    03  filler  pic x(72)  value "home                maintenance         Khome                          Y".
008500    03  filler  pic x(72)  value "home                maintenance         Kbuilders                      Y".
008600    03  filler  pic x(72)  value "dad                 personal_care       Pbarber                        Y".
008700    03  filler  pic x(72)  value "dad                 personal_care       Pclicks                        Y".
008800    03  filler  pic x(72)  value "dad                 personal_care       Pdis-chem                      Y".
008900    03  filler  pic x(72)  value "dad                 personal_care       Pgym                           Y".
009000    03  filler  pic x(72)  value "dad                 personal_care       Ppharmacy                      Y".
009100    03  filler  pic x(72)  value "dad                 personal_care       Kbarber                        Y".
009200    03  filler  pic x(72)  value "dad                 personal_care       Khaircut                       Y".
009300    03  filler  pic x(72)  value "dad                 personal_care       Kclicks                        Y".
009400    03  filler  pic x(72)  value "dad                 personal_care       Kdis-chem                      Y".
009500    03  filler  pic x(72)  value "dad                 personal_care       Kgym                           Y".
009600    03  filler  pic x(72)  value "dad                 personal_care       Kpersonal                      Y".
009700    03  filler  pic x(72)  value "dad                 personal_care       Kpharmacy                      Y".
009800    03  filler  pic x(72)  value "dad                 motors_transport    Psasol                         Y".
009900    03  filler  pic x(72)  value "dad                 motors_transport    Pengen                         Y".
010000    03  filler  pic x(72)  value "dad                 motors_transport    Pbp                            Y".
010100    03  filler  pic x(72)  value "dad                 motors_transport    Pshell                         Y".
010200    03  filler  pic x(72)  value "dad                 motors_transport    Ptotal                         Y".
010300    03  filler  pic x(72)  value "dad                 motors_transport    Pcar wash                      Y".
010400    03  filler  pic x(72)  value "dad                 motors_transport    Ptyres                         Y".
010500    03  filler  pic x(72)  value "dad                 motors_transport    Puber                          Y".
010600    03  filler  pic x(72)  value "dad                 motors_transport    Ptaxi                          Y".
010700    03  filler  pic x(72)  value "dad                 motors_transport    Ksasol                         Y".
010800    03  filler  pic x(72)  value "dad                 motors_transport    Kengen                         Y".
010900    03  filler  pic x(72)  value "dad                 motors_transport    Kbp                            Y".
011000    03  filler  pic x(72)  value "dad                 motors_transport    Kshell                         Y".
011100    03  filler  pic x(72)  value "dad                 motors_transport    Kfuel                          Y".
011200    03  filler  pic x(72)  value "dad                 motors_transport    Kpetrol                        Y".
011300    03  filler  pic x(72)  value "dad                 motors_transport    Kcar                           Y".
011400    03  filler  pic x(72)  value "dad                 motors_transport    Ktyres                         Y".
011500    03  filler  pic x(72)  value "dad                 motors_transport    Kuber                          Y".
011600    03  filler  pic x(72)  value "dad                 motors_transport    Ktaxi                          Y".
011700    03  filler  pic x(72)  value "dad                 work_lunch          Pwoolworths food               Y".
011800    03  filler  pic x(72)  value "dad                 work_lunch          Pkfc                           Y".
011900    03  filler  pic x(72)  value "dad                 work_lunch          Pmcdonalds                     Y".
012000    03  filler  pic x(72)  value "dad                 work_lunch          Pdebonairs                     Y".
012100    03  filler  pic x(72)  value "dad                 work_lunch          Psteers                        Y".
012200    03  filler  pic x(72)  value "dad                 work_lunch          Pwimpy                         Y".
012300    03  filler  pic x(72)  value "dad                 work_lunch          Klunch                         Y".
012400    03  filler  pic x(72)  value "dad                 work_lunch          Kwork                          Y".
012500    03  filler  pic x(72)  value "dad                 work_lunch          Kparking                       Y".
012600    03  filler  pic x(72)  value "dad                 work_lunch          Ktoll                          Y".
012700    03  filler  pic x(72)  value "dad                 work_lunch          Kkfc                           Y".
012800    03  filler  pic x(72)  value "dad                 work_lunch          Kmcdonalds                     Y".
012900    03  filler  pic x(72)  value "dad                 work_lunch          Kdebonairs                     Y".
013000    03  filler  pic x(72)  value "mom                 personal_care       Psalon                         Y".
013100    03  filler  pic x(72)  value "mom                 personal_care       Pspa                           Y".
013200    03  filler  pic x(72)  value "mom                 personal_care       Pclicks                        Y".
013300    03  filler  pic x(72)  value "mom                 personal_care       Pdis-chem                      Y".
013400    03  filler  pic x(72)  value "mom                 personal_care       Pbeauty                        Y".
013500    03  filler  pic x(72)  value "mom                 personal_care       Pcosmetics                     Y".
013600    03  filler  pic x(72)  value "mom                 personal_care       Ksalon                         Y".
013700    03  filler  pic x(72)  value "mom                 personal_care       Kspa                           Y".
013800    03  filler  pic x(72)  value "mom                 personal_care       Knails                         Y".
013900    03  filler  pic x(72)  value "mom                 personal_care       Kbeauty                        Y".
014000    03  filler  pic x(72)  value "mom                 personal_care       Kcosmetics                     Y".
014100    03  filler  pic x(72)  value "mom                 personal_care       Kskincare                      Y".
014200    03  filler  pic x(72)  value "mom                 shopping_clothing   Pedgars                        Y".
014300    03  filler  pic x(72)  value "mom                 shopping_clothing   Pjet                           Y".
014400    03  filler  pic x(72)  value "mom                 shopping_clothing   Ppick n pay                    Y".
014500    03  filler  pic x(72)  value "mom                 shopping_clothing   Pshoprite                      Y".
014600    03  filler  pic x(72)  value "mom                 shopping_clothing   Pwoolworths                    Y".
014700    03  filler  pic x(72)  value "mom                 shopping_clothing   Ptruworths                     Y".
014800    03  filler  pic x(72)  value "mom                 shopping_clothing   Kedgars                        Y".
014900    03  filler  pic x(72)  value "mom                 shopping_clothing   Kjet                           Y".
015000    03  filler  pic x(72)  value "mom                 shopping_clothing   Kclothing                      Y".
015100    03  filler  pic x(72)  value "mom                 shopping_clothing   Kfashion                       Y".
015200    03  filler  pic x(72)  value "mom                 shopping_clothing   Kretail                        Y".
015300    03  filler  pic x(72)  value "mom                 shopping_clothing   Kshop                          Y".
015400    03  filler  pic x(72)  value "mom                 shopping_clothing   Kwoolworths                    Y".
015500    03  filler  pic x(72)  value "mom                 groceries_household Ppick n pay                    Y".
015600    03  filler  pic x(72)  value "mom                 groceries_household Pshoprite                      Y".
015700    03  filler  pic x(72)  value "mom                 groceries_household Pcheckers                      Y".
015800    03  filler  pic x(72)  value "mom                 groceries_household Pwoolworths food               Y".
015900    03  filler  pic x(72)  value "mom                 groceries_household Pspar                          Y".
016000    03  filler  pic x(72)  value "mom                 groceries_household Kgrocery                       Y".
016100    03  filler  pic x(72)  value "mom                 groceries_household Kfood                          Y".
016200    03  filler  pic x(72)  value "mom                 groceries_household Ksupermarket                   Y".
016300    03  filler  pic x(72)  value "mom                 groceries_household Kpick n pay                    Y".
016400    03  filler  pic x(72)  value "mom                 groceries_household Kshoprite                      Y".
016500    03  filler  pic x(72)  value "mom                 groceries_household Kspar                          Y".
016600    03  filler  pic x(72)  value "mom                 groceries_household Kcheckers                      Y".
016700    03  filler  pic x(72)  value "business            ta_realw            Pta-realw                      Y".
016800    03  filler  pic x(72)  value "business            ta_realw            Prealw                         Y".
016900    03  filler  pic x(72)  value "business            ta_realw            Pbusiness account              Y".
017000    03  filler  pic x(72)  value "business            ta_realw            Poffice                        Y".
017100    03  filler  pic x(72)  value "business            ta_realw            Pcompany                       Y".
017200    03  filler  pic x(72)  value "business            ta_realw            Kta-realw                      Y".
017300    03  filler  pic x(72)  value "business            ta_realw            Krealw                         Y".
017400    03  filler  pic x(72)  value "business            ta_realw            Kbusiness                      Y".
017500    03  filler  pic x(72)  value "business            ta_realw            Koffice                        Y".
017600    03  filler  pic x(72)  value "business            ta_realw            Kcompany                       Y".
017700    03  filler  pic x(72)  value "business            ta_realw            Kwork                          Y".
017800    03  filler  pic x(72)  value "business            supplies_equipment  Pmaker                         Y".
017900    03  filler  pic x(72)  value "business            supplies_equipment  Pcash and carry                Y".
018000    03  filler  pic x(72)  value "business            supplies_equipment  Pbunny chow                    Y".
018100    03  filler  pic x(72)  value "business            supplies_equipment  Pstationery                    Y".
018200    03  filler  pic x(72)  value "business            supplies_equipment  Ppioneer                       Y".
018300    03  filler  pic x(72)  value "business            supplies_equipment  Ksupplies                      Y".
018400    03  filler  pic x(72)  value "business            supplies_equipment  Kequipment                     Y".
018500    03  filler  pic x(72)  value "business            supplies_equipment  Ktools                         Y".
018600    03  filler  pic x(72)  value "business            supplies_equipment  Kstationery                    Y".
018700    03  filler  pic x(72)  value "business            supplies_equipment  Koffice                        Y".
018800    03  filler  pic x(72)  value "business            supplies_equipment  Kpioneer                       Y".
018900    03  filler  pic x(72)  value "business            supplies_equipment  Kcash and carry                Y".
019000    03  filler  pic x(72)  value "data_communication  mobile_data         Pvodacom                       Y".
019100    03  filler  pic x(72)  value "data_communication  mobile_data         Pmtn                           Y".
019200    03  filler  pic x(72)  value "data_communication  mobile_data         Pcell c                        Y".
019300    03  filler  pic x(72)  value "data_communication  mobile_data         Prain                          Y".
019400    03  filler  pic x(72)  value "data_communication  mobile_data         Ptelkom mobile                 Y".
019500    03  filler  pic x(72)  value "data_communication  mobile_data         Pairtime                       Y".
019600    03  filler  pic x(72)  value "data_communication  mobile_data         Pdata                          Y".
019700    03  filler  pic x(72)  value "data_communication  mobile_data         Kvodacom                       Y".
019800    03  filler  pic x(72)  value "data_communication  mobile_data         Kmtn                           Y".
019900    03  filler  pic x(72)  value "data_communication  mobile_data         Kcell c                        Y".
020000    03  filler  pic x(72)  value "data_communication  mobile_data         Krain                          Y".
020100    03  filler  pic x(72)  value "data_communication  mobile_data         Kdata                          Y".
020200    03  filler  pic x(72)  value "data_communication  mobile_data         Kairtime                       Y".
020300    03  filler  pic x(72)  value "data_communication  mobile_data         Kmobile                        Y".
020400    03  filler  pic x(72)  value "data_communication  internet            Ptelkom                        Y".
020500    03  filler  pic x(72)  value "data_communication  internet            Pfibre                         Y".
020600    03  filler  pic x(72)  value "data_communication  internet            Pvox                           Y".
020700    03  filler  pic x(72)  value "data_communication  internet            Pwebconnex                     Y".
020800    03  filler  pic x(72)  value "data_communication  internet            Popenserve                     Y".
020900    03  filler  pic x(72)  value "data_communication  internet            Pvuma                          Y".
021000    03  filler  pic x(72)  value "data_communication  internet            Ktelkom                        Y".
021100    03  filler  pic x(72)  value "data_communication  internet            Kfibre                         Y".
021200    03  filler  pic x(72)  value "data_communication  internet            Kinternet                      Y".
021300    03  filler  pic x(72)  value "data_communication  internet            Kadsl                          Y".
021400    03  filler  pic x(72)  value "data_communication  internet            Kwebconnex                     Y".
021500    03  filler  pic x(72)  value "data_communication  internet            Kopenserve                     Y".
021600    03  filler  pic x(72)  value "data_communication  internet            Kvuma                          Y".
021700    03  filler  pic x(72)  value "motors              fuel                Psasol                         Y".
021800    03  filler  pic x(72)  value "motors              fuel                Pengen                         Y".
021900    03  filler  pic x(72)  value "motors              fuel                Pbp                            Y".
022000    03  filler  pic x(72)  value "motors              fuel                Pshell                         Y".
022100    03  filler  pic x(72)  value "motors              fuel                Ptotal                         Y".
022200    03  filler  pic x(72)  value "motors              fuel                Pcaltex                        Y".
022300    03  filler  pic x(72)  value "motors              fuel                Pgarage                        Y".
022400    03  filler  pic x(72)  value "motors              fuel                Ksasol                         Y".
022500    03  filler  pic x(72)  value "motors              fuel                Kengen                         Y".
022600    03  filler  pic x(72)  value "motors              fuel                Kbp                            Y".
022700    03  filler  pic x(72)  value "motors              fuel                Kshell                         Y".
022800    03  filler  pic x(72)  value "motors              fuel                Kfuel                          Y".
022900    03  filler  pic x(72)  value "motors              fuel                Kpetrol                        Y".
023000    03  filler  pic x(72)  value "motors              fuel                Kdiesel                        Y".
023100    03  filler  pic x(72)  value "motors              fuel                Kgarage                        Y".
023200    03  filler  pic x(72)  value "motors              maintenance_repairs Pfit it                        Y".
023300    03  filler  pic x(72)  value "motors              maintenance_repairs Phi-q                          Y".
023400    03  filler  pic x(72)  value "motors              maintenance_repairs Pbidvest                       Y".
023500    03  filler  pic x(72)  value "motors              maintenance_repairs Ptyre plus                     Y".
023600    03  filler  pic x(72)  value "motors              maintenance_repairs Pcar wash                      Y".
023700    03  filler  pic x(72)  value "motors              maintenance_repairs Pservice                       Y".
023800    03  filler  pic x(72)  value "motors              maintenance_repairs Pbrakes                        Y".
023900    03  filler  pic x(72)  value "motors              maintenance_repairs Kfit it                        Y".
024000    03  filler  pic x(72)  value "motors              maintenance_repairs Khi-q                          Y".
024100    03  filler  pic x(72)  value "motors              maintenance_repairs Ktyre                          Y".
024200    03  filler  pic x(72)  value "motors              maintenance_repairs Kbrake                         Y".
024300    03  filler  pic x(72)  value "motors              maintenance_repairs Kservice                       Y".
024400    03  filler  pic x(72)  value "motors              maintenance_repairs Kcar wash                      Y".
024500    03  filler  pic x(72)  value "motors              maintenance_repairs Kmaintenance                   Y".
024600    03  filler  pic x(72)  value "motors              maintenance_repairs Krepairs                       Y".
024700    03  filler  pic x(72)  value "motors              insurance_licensing Poutsurance                    Y".
024800    03  filler  pic x(72)  value "motors              insurance_licensing Pmiway                         Y".
024900    03  filler  pic x(72)  value "motors              insurance_licensing Pdiscovery insure              Y".
025000    03  filler  pic x(72)  value "motors              insurance_licensing Plicense                       Y".
025100    03  filler  pic x(72)  value "motors              insurance_licensing Pdisc                          Y".
025200    03  filler  pic x(72)  value "motors              insurance_licensing Pregistration                  Y".
025300    03  filler  pic x(72)  value "motors              insurance_licensing Kinsurance                     Y".
025400    03  filler  pic x(72)  value "motors              insurance_licensing Klicense                       Y".
025500    03  filler  pic x(72)  value "motors              insurance_licensing Kdisc                          Y".
025600    03  filler  pic x(72)  value "motors              insurance_licensing Koutsurance                    Y".
025700    03  filler  pic x(72)  value "motors              insurance_licensing Kmiway                         Y".
025800    03  filler  pic x(72)  value "motors              insurance_licensing Kdiscovery                     Y".
025900    03  filler  pic x(72)  value "motors              insurance_licensing Kregistration                  Y".
026000 01  WS-Rule-Defaults-Tbl redefines WS-Rule-Defaults
026100                        occurs 209 times.
026200         05  WSD-Rtb-Category  pic x(20).
026300         05  WSD-Rtb-Label     pic x(20).
026400         05  WSD-Rtb-Type      pic x(1).
026500         05  WSD-Rtb-Text      pic x(30).
026600         05  WSD-Rtb-Active    pic x(1).
