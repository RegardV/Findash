000100*******************************************
000200*                                          *
000300*  Summary Totals Control Block            *
000400*     Passed by fb000 to both fb010 and    *
000500*     fb020 so the one run's counts end up *
000600*     on the one Summary-Report.  fb010    *
000700*     adds Tot-Transactions, Tot-Errors    *
000800*     and the Con- consistency counts as   *
000900*     it edits; fb020 adds everything else *
001000*     while it reads Transactions-Out -    *
001100*     per-category array is a control-     *
001200*     break table keyed by Tot-Cat-Name,   *
001300*     "uncategorized" used for anything    *
001400*     without a category.                  *
001500*******************************************
001600*  30 category slots is more than the default SA rule
001700*    base needs (16 labels) - raise Tot-Cat-Max if the
001800*    household adds enough extra rules to fill it.
001900*
002000* 04/01/26 fb - Created.
002100* 06/01/26 fb - Split ownership between fb010 and fb020 now
002200*               that fb000 calls both with this block shared.
002300*
002400 01  WS-Summary-Totals.
002500     03  Tot-Transactions      pic 9(7)  comp  value zero.
002600     03  Tot-Income            pic s9(11)v99  comp-3  value zero.
002700     03  Tot-Expenses          pic s9(11)v99  comp-3  value zero.
002800     03  Tot-Net-Cash-Flow     pic s9(11)v99  comp-3  value zero.
002900     03  Tot-Categorized       pic 9(7)  comp  value zero.
003000     03  Tot-Uncategorized     pic 9(7)  comp  value zero.
003100     03  Tot-Errors            pic 9(7)  comp  value zero.
003200     03  Tot-Date-Earliest     pic x(10)  value high-values.
003300     03  Tot-Date-Latest       pic x(10)  value low-values.
003400     03  Tot-Cat-Max           pic 9(2)  comp  value 30.
003500     03  Tot-Cat-Used          pic 9(2)  comp  value zero.
003600     03  Tot-Cat-Row  occurs 30 times
003700                     indexed by  Tot-Cat-Ix.
003800         05  Tot-Cat-Name      pic x(20).
003900         05  Tot-Cat-Count     pic 9(7)  comp.
004000         05  Tot-Cat-Amount    pic s9(11)v99  comp-3.
004100     03  Filler                pic x(5).
004200 01  WS-Consistency-Totals.
004300     03  Con-Duplicates        pic 9(7)  comp  value zero.
004400     03  Con-Future-Dated      pic 9(7)  comp  value zero.
004500     03  Con-Stale-Dated       pic 9(7)  comp  value zero.
004600     03  Filler                pic x(5).
