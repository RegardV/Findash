000100*******************************************
000200*                                          *
000300*  Select Clause For Rules In File         *
000400*     Categorisation rule table, loaded    *
000500*     into memory once at start of job     *
000600*******************************************
000700* 04/01/26 fb - Created.
000800*
000900 select  FB-Rules-In-File
001000     assign to  RULES-IN
001100     organization  line sequential
001200     file status  FB-RUL-Status.
