000100*******************************************
000200*                                          *
000300*  Company Flat Rate / Small Business      *
000400*     Turnover Tax Bracket Table           *
000500*     Used by fb030 DD020/DD030            *
000600*******************************************
000700* 04/01/26 fb - Created.
000800* 26/01/26 fb - Min column of brackets 2-4 dropped by 1 Rand to
000900*               match fb030's corrected no-"+1" bracket-width
001000*               formula - ticket FB-0018.
001100*
001200 01  WS-Company-Rate           pic v999  comp-3  value 0.280.
001300 01  WS-Turnover-Bracket-Table.
001400     03  Txo-Bracket-Count     pic 9(1)  comp  value 4.
001500     03  Txo-Bracket-Row  occurs 4 times
001600                          indexed by  Txo-Ix.
001700         05  Txo-Min           pic 9(9).
001800         05  Txo-Max           pic 9(9).
001900         05  Txo-Rate          pic v999.
002000     03  Filler                pic x(5).
002100 01  WS-Turnover-Bracket-Defaults.
002200     03  filler  pic x(21)  value "000000000000335000000".
002300     03  filler  pic x(21)  value "000335000000585000150".
002400     03  filler  pic x(21)  value "000585000000785000210".
002500     03  filler  pic x(21)  value "000785000999999999280".
002600     03  WS-Turnover-Bracket-Defaults-Tbl redefines
002700         WS-Turnover-Bracket-Defaults  occurs 4 times.
002800         05  WSD-Txo-Min       pic 9(9).
002900         05  WSD-Txo-Max       pic 9(9).
003000         05  WSD-Txo-Rate      pic v999.
